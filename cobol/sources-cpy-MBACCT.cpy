000100*-----------------------------------------------------------------
000110* MBACCT.cpybk
000120*-----------------------------------------------------------------
000130* I-O FORMAT: ACCOUNT-RECORD  FROM FILE ACCOUNT-FILE
000140* ACCOUNT MASTER - ONE ROW PER DEPOSIT ACCOUNT. FILE IS OPENED
000150* ORGANIZATION IS RELATIVE, RELATIVE KEY WK-ACCT-RRN - THE RRN
000160* IS ASSIGNED EQUAL TO ACCT-ID WHEN THE ACCOUNT IS OPENED, SO
000170* A DIRECT READ/REWRITE NEVER NEEDS A SEPARATE INDEX.
000180*-----------------------------------------------------------------
000190* HISTORY OF MODIFICATION:
000200*-----------------------------------------------------------------
000210* TAG    INIT   DATE        DESCRIPTION
000220* ------ ------ ----------  -----------------------------------
000230* MBK002 PXF    18/02/1991  INITIAL VERSION.
000240* MBK014 RQT    03/11/1998  Y2K REVIEW - NO DATE FIELDS HELD ON
000250*                           THIS RECORD, SIGNED OFF CLEAN.
000260* MBK027 LNW    11/03/2006  ACCT-BALANCE WIDENED FROM
000270*                           S9(11)V99 TO S9(17)V99 COMP-3 TO
000280*                           MATCH THE NEW LEDGER CEILING.
000290* MBK040 GCO    25/09/2014  ADDED ACCT-TYPE (SAVINGS/CHECKING).
000300*-----------------------------------------------------------------
000310 01  ACCOUNT-RECORD                PIC X(0070).
000320*-----------------------------------------------------------------
000330* I-O FORMAT: ACCOUNT-RECORD-DATA REDEFINES ACCOUNT-RECORD
000340*-----------------------------------------------------------------
000350 01  ACCOUNT-RECORD-DATA REDEFINES ACCOUNT-RECORD.
000360     05  ACT-ID                    PIC 9(09).
000370*                                UNIQUE ACCOUNT IDENTIFIER -
000380*                                ALSO THE FILE'S RELATIVE KEY
000390     05  ACT-CLIENT-ID             PIC 9(09).
000400*                                OWNING CLIENT'S CLI-ID
000410     05  ACT-NUMBER                PIC X(11).
000420*                                EXTERNAL ACCOUNT NUMBER
000430*                                "ACC" + 8 DIGITS - SEE MBKGNUM
000440     05  ACT-BALANCE               PIC S9(17)V99 COMP-3.
000450*                                CURRENT BALANCE, 2 DECIMALS.
000460*                                NO ROUNDING IS EVER APPLIED -
000470*                                POSTINGS ARE ADD/SUBTRACT ONLY.
000480     05  ACT-STATUS                PIC X(10).
000490*                                ACTIVE / CLOSED
000500         88  ACT-STATUS-ACTIVE          VALUE "ACTIVE".
000510         88  ACT-STATUS-CLOSED          VALUE "CLOSED".
000520     05  ACT-TYPE                 PIC X(10).
000530*                                SAVINGS / CHECKING
000540         88  ACT-TYPE-SAVINGS           VALUE "SAVINGS".
000550         88  ACT-TYPE-CHECKING          VALUE "CHECKING".
000560     05  FILLER                    PIC X(11) VALUE SPACES.
000570*                                RESERVED FOR FUTURE ACCOUNT
000580*                                ATTRIBUTES - DO NOT REUSE
