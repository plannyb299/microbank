000100*-----------------------------------------------------------------
000110* LKVCLM.cpybk - LINKAGE FOR MBKVCLM (CLIENT BLACKLIST MAINT)
000120*-----------------------------------------------------------------
000130* HISTORY OF MODIFICATION:
000140* MBK007 PXF 06/03/1991 - INITIAL VERSION
000150*-----------------------------------------------------------------
000160 01  WK-C-VCLM-RECORD.
000170     05  WK-C-VCLM-INPUT.
000180         10  WK-C-VCLM-CLIENT-ID      PIC 9(09).
000190*                                CLIENT TO BE MAINTAINED
000200         10  WK-C-VCLM-ACTION         PIC X(10).
000210*                                "BLACKLIST" OR "UNBLACKLIST"
000220             88  WK-C-VCLM-DO-BLACKLIST     VALUE "BLACKLIST".
000230             88  WK-C-VCLM-DO-UNBLACKLIST   VALUE "UNBLACKLIST".
000240         10  WK-C-VCLM-REASON         PIC X(200).
000250*                                REASON, REQUIRED FOR BLACKLIST,
000260*                                IGNORED FOR UNBLACKLIST
000270     05  WK-C-VCLM-OUTPUT.
000280         10  WK-C-VCLM-ERROR-CD       PIC X(07) VALUE SPACES.
000290*                                SPACES = OK; "SUP0016" = CLIENT
000300*                                NOT FOUND ON CLIENT-FILE
000310         10  FILLER                   PIC X(05) VALUE SPACES.
