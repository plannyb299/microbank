000100*-----------------------------------------------------------------
000110* MBCLIENT.cpybk
000120*-----------------------------------------------------------------
000130* I-O FORMAT: CLIENT-RECORD  FROM FILE CLIENT-FILE
000140* CLIENT MASTER - ONE ROW PER REGISTERED BANKING CLIENT
000150*-----------------------------------------------------------------
000160* HISTORY OF MODIFICATION:
000170*-----------------------------------------------------------------
000180* TAG    INIT   DATE        DESCRIPTION
000190* ------ ------ ----------  -----------------------------------
000200* MBK001 PXF    14/02/1991  INITIAL VERSION.
000210* MBK009 DNC    22/08/1995  ADDED CLIENT-ROLE (CLIENT/ADMIN) FOR
000220*                           THE NEW ADMIN MAINTENANCE SCREENS.
000230* MBK014 RQT    03/11/1998  Y2K - NO DATE FIELDS ON THIS RECORD,
000240*                           REVIEWED AND SIGNED OFF CLEAN.
000250* MBK031 HTS    07/05/2009  WIDENED CLIENT-BLACKLIST-REASON FROM
000260*                           80 TO 200 BYTES PER COMPLIANCE REQ.
000270*-----------------------------------------------------------------
000280 01  CLIENT-RECORD                PIC X(0436).
000290*-----------------------------------------------------------------
000300* I-O FORMAT: CLIENT-RECORD-DATA REDEFINES CLIENT-RECORD
000310*-----------------------------------------------------------------
000320 01  CLIENT-RECORD-DATA REDEFINES CLIENT-RECORD.
000330     05  CLI-ID                   PIC 9(09).
000340*                                UNIQUE CLIENT IDENTIFIER
000350     05  CLI-EMAIL                PIC X(100).
000360*                                E-MAIL ADDRESS - UNIQUE KEY IN
000370*                                THE ORIGINATING CLIENT SYSTEM
000380     05  CLI-NAME                 PIC X(100).
000390*                                CLIENT DISPLAY NAME
000400     05  CLI-BLACKLISTED          PIC X(01).
000410*                                "Y" CLIENT IS BLACKLISTED
000420*                                "N" CLIENT IS NOT BLACKLISTED
000430         88  CLI-IS-BLACKLISTED        VALUE "Y".
000440         88  CLI-NOT-BLACKLISTED       VALUE "N".
000450     05  CLI-BLACKLIST-REASON     PIC X(200).
000460*                                FREE-TEXT REASON - BLANK UNLESS
000470*                                CLI-BLACKLISTED = "Y"
000480     05  CLI-STATUS               PIC X(10).
000490*                                ACTIVE / INACTIVE / SUSPENDED /
000500*                                BLACKLISTED
000510         88  CLI-STATUS-ACTIVE         VALUE "ACTIVE".
000520         88  CLI-STATUS-INACTIVE       VALUE "INACTIVE".
000530         88  CLI-STATUS-SUSPENDED      VALUE "SUSPENDED".
000540         88  CLI-STATUS-BLACKLISTED    VALUE "BLACKLISTED".
000550     05  CLI-ROLE                 PIC X(10).
000560*                                CLIENT / ADMIN
000570         88  CLI-ROLE-CLIENT           VALUE "CLIENT".
000580         88  CLI-ROLE-ADMIN            VALUE "ADMIN".
000590     05  FILLER                   PIC X(06) VALUE SPACES.
000600*                                RESERVED FOR FUTURE CLIENT
000610*                                ATTRIBUTES - DO NOT REUSE
