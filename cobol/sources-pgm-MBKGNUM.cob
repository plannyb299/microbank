000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKGNUM.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 11/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : COMMON MODULE TO GENERATE A NEW EXTERNAL ACCOUNT  *
000190*               NUMBER OR TRANSACTION REFERENCE FROM THE RUN     *
000200*               SEED, PROBING FOR A COLLISION AND RETRYING WITH  *
000210*               THE NEXT SEED VALUE UNTIL A FREE ONE IS FOUND.   *
000220*               ALSO HANDS BACK THE NEXT TXN-ID FOR THE LEDGER   *
000230*               RECORD, SEEDED FROM MBKGPRM LIKE THE OTHER TWO   *
000240*               SEEDS. EVERY SEED IS REWRITTEN TO MBKGPRM'S      *
000250*               PARAMETER FILE THE MOMENT A NUMBER IS ISSUED SO  *
000260*               IT TRULY SURVIVES ACROSS RUNS.                   *
000270*----------------------------------------------------------------*
000280* HISTORY OF MODIFICATION:                                      *
000290*----------------------------------------------------------------*
000300* TAG    INIT   DATE        DESCRIPTION                         *
000310* ------ ------ ----------  ----------------------------------- *
000320* MBK010 PXF    11/03/1991 - INITIAL VERSION.                   *
000330* MBK014 RQT    03/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD ON *
000340*                           THIS PROGRAM, SIGNED OFF CLEAN.     *
000350* MBK026 DNC    09/09/2005 - SEEDS NOW SOURCED FROM MBKGPRM      *
000360*                           RATHER THAN A HARD-CODED 77-LEVEL -  *
000370*                           THIS WAS A RECURRING SUPPORT CALL.  *
000380* MBK035 HTS    22/04/2011 - RETRY LIMIT RAISED FROM 20 TO 999   *
000390*                           AFTER A LARGE-VOLUME BATCH EXHAUSTED *
000400*                           THE OLD LIMIT OVERNIGHT.             *
000410* MBK041 DNC    14/08/2013 - ADDED THE TXN-ID SEED FOR THE       *
000420*                           LEDGER RECORD - LOADED FROM MBKGPRM  *
000430*                           THE SAME AS THE OTHER TWO SEEDS SO   *
000440*                           IT NO LONGER RESTARTS AT ONE EVERY   *
000450*                           NIGHTLY RUN.                         *
000460* MBK049 DNC    10/08/2016 - WK-N-NEXT-TXN-ID-SEED WAS LOADED BUT *
000470*                           NEVER MOVED INTO WK-C-GNUM-TXN-ID -   *
000480*                           EVERY LEDGER RECORD WAS PICKING UP    *
000490*                           THE CALLER'S UNINITIALISED TXN-ID.    *
000500*                           B210 NOW ADVANCES AND HANDS IT BACK   *
000510*                           THE SAME AS THE TXN REFERENCE SEED.   *
000520* MBK049 DNC    10/08/2016 - ALL THREE SEEDS ARE NOW REWRITTEN TO *
000530*                           MBKGPRM'S PARAMETER FILE AS SOON AS A *
000540*                           NUMBER IS SUCCESSFULLY ISSUED, SO THE *
000550*                           NEXT NIGHTLY RUN CARRIES ON FROM      *
000560*                           WHERE THIS ONE STOPPED INSTEAD OF     *
000570*                           REISSUING THE SAME VALUES AND RISKING *
000580*                           A DUPLICATE TXN-REFERENCE AGAINST A   *
000590*                           PRIOR RUN'S HISTORY.                  *
000600*----------------------------------------------------------------*
000610        EJECT
000620********************
000630 ENVIRONMENT DIVISION.
000640********************
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-AS400.
000670 OBJECT-COMPUTER. IBM-AS400.
000680 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000690        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720        SELECT ACCOUNT-FILE ASSIGN TO ACCTMAS
000730        ORGANIZATION IS RELATIVE
000740        ACCESS MODE IS RANDOM
000750        RELATIVE KEY IS WK-N-GNUM-RRN
000760 FILE STATUS IS WK-C-FILE-STATUS.
000770***************
000780 DATA DIVISION.
000790***************
000800 FILE SECTION.
000810***************
000820 FD  ACCOUNT-FILE
000830        LABEL RECORDS ARE OMITTED
000840 DATA RECORD IS ACCOUNT-RECORD.
000850        COPY MBACCT.
000860 WORKING-STORAGE SECTION.
000870************************
000880 01 FILLER               PIC X(24) VALUE
000890        "** PROGRAM MBKGNUM    **".
000900
000910* ---------------- PROGRAM WORKING STORAGE -----------------*
000920 01 WK-C-COMMON.
000930        COPY MBCMWS.
000940
000950 01 WK-N-GNUM-RRN              PIC 9(09) COMP.
000960
000970 01 WK-C-WORK-AREA.
000980     05 WK-C-SEEDS-LOADED      PIC X(01) VALUE "N".
000990        88 WK-C-SEEDS-ARE-LOADED  VALUE "Y".
001000     05 WK-N-RETRY-LIMIT       PIC 9(03) COMP VALUE 999.
001010     05 WK-N-RETRY-CTR         PIC 9(03) COMP VALUE ZERO.
001020     05 WK-C-ACCOUNT-OPEN      PIC X(01) VALUE "N".
001030        88 WK-C-ACCOUNT-IS-OPEN   VALUE "Y".
001040
001050 01 WK-N-NEXT-ACCT-SEED        PIC 9(08) COMP VALUE ZERO.
001060 01 WK-N-NEXT-TXN-SEED         PIC 9(12) COMP VALUE ZERO.
001070 01 WK-N-NEXT-TXN-ID-SEED      PIC 9(09) COMP VALUE ZERO.
001080
001090 01 WK-C-LITERALS.
001100     05 C-ACCTSEED             PIC X(10) VALUE "ACCTSEED".
001110     05 C-TXNSEED              PIC X(10) VALUE "TXNSEED".
001120     05 C-TXNIDSEED            PIC X(10) VALUE "TXNIDSEED".
001130     05 C-ACC-PREFIX           PIC X(03) VALUE "ACC".
001140     05 C-TXN-PREFIX           PIC X(03) VALUE "TXN".
001150
001160*--------- IN-MEMORY TABLE OF REFERENCES ISSUED THIS RUN --------*
001170* TRANSACTION-FILE IS APPEND-ONLY SO IT CANNOT BE PROBED BY KEY  *
001180* - COLLISIONS ARE PROBED AGAINST THIS RUN'S ISSUED LIST ONLY,   *
001190* WHICH IS SAFE BECAUSE THE REFERENCE CARRIES THE PERSISTED SEED *
001200*-----------------------------------------------------------------
001210 01 WK-C-ISSUED-TABLE.
001220     05 WK-N-ISSUED-MAX            PIC S9(05) COMP VALUE 20000.
001230     05 WK-N-ISSUED-CNT            PIC S9(05) COMP VALUE ZERO.
001240     05 WK-C-ISSUED-REF OCCURS 20000 TIMES
001250        PIC X(15) INDEXED BY WK-X-ISSUED.
001260
001270*---------- ALTERNATE DISPLAY VIEW OF THE ACCOUNT NUMBER --------*
001280 01 WK-C-ACCT-NUM-AREA.
001290     05 WK-N-ACCT-NUM-EDIT         PIC 9(08) VALUE ZERO.
001300 01 WK-C-ACCT-NUM-AREA-R REDEFINES WK-C-ACCT-NUM-AREA.
001310     05 WK-C-ACCT-NUM-ALPHA        PIC X(08).
001320
001330*---------- ALTERNATE DISPLAY VIEW OF THE TXN SEED --------------*
001340 01 WK-C-TXN-SEED-AREA.
001350     05 WK-N-TXN-SEED-EDIT         PIC 9(12) VALUE ZERO.
001360 01 WK-C-TXN-SEED-AREA-R REDEFINES WK-C-TXN-SEED-AREA.
001370     05 WK-C-TXN-SEED-ALPHA        PIC X(12).
001380
001390*------------- WORK COPY OF THE MBKGPRM LINKAGE ------------------
001400* USED TO RETRIEVE THE THREE SEEDS AT START-UP AND TO REWRITE    *
001410* EACH ONE BACK AS IT IS ADVANCED - NOT PART OF THIS PROGRAM'S   *
001420* OWN CALLING INTERFACE.                                         *
001430*-----------------------------------------------------------------
001440        COPY LKGPRM.
001450
001460 01 WK-C-RETURN-LITERALS.
001470     05 C-RC-OK-LIT            PIC X(02) VALUE "00".
001480     05 C-RC-RETRY-LIT         PIC X(02) VALUE "08".
001490
001500********************
001510 LINKAGE SECTION.
001520********************
001530        COPY LKGNUM.
001540
001550****************************************
001560 PROCEDURE DIVISION USING WK-C-GNUM-RECORD.
001570****************************************
001580 MAIN-MODULE.
001590     PERFORM A000-START-PROGRAM-ROUTINE
001600        THRU A999-START-PROGRAM-ROUTINE-EX.
001610     PERFORM B000-MAIN-PROCESSING
001620        THRU B999-MAIN-PROCESSING-EX.
001630 GOBACK.
001640
001650*----------------------------------------------------------------*
001660 A000-START-PROGRAM-ROUTINE.
001670*----------------------------------------------------------------*
001680     IF NOT WK-C-ACCOUNT-IS-OPEN
001690        OPEN INPUT ACCOUNT-FILE
001700        IF NOT WK-C-SUCCESSFUL
001710           DISPLAY "MBKGNUM - OPEN FILE ERROR - ACCOUNT-FILE"
001720           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001730           GO TO Y900-ABNORMAL-TERMINATION
001740        END-IF
001750        SET WK-C-ACCOUNT-IS-OPEN TO TRUE
001760     END-IF.
001770     IF NOT WK-C-SEEDS-ARE-LOADED
001780        PERFORM A100-LOAD-SEEDS
001790           THRU A199-LOAD-SEEDS-EX
001800     END-IF.
001810
001820*================================================================*
001830 A999-START-PROGRAM-ROUTINE-EX.
001840*================================================================*
001850 EXIT.
001860
001870*----------------------------------------------------------------*
001880 A100-LOAD-SEEDS.
001890*----------------------------------------------------------------*
001900     MOVE C-ACCTSEED  TO WK-C-GPRM-PARM-CD.
001910     MOVE "RETRIEVE"  TO WK-C-GPRM-OPERATION.
001920     CALL "MBKGPRM" USING WK-C-GPRM-RECORD.
001930     MOVE WK-C-GPRM-PARM-VAL TO WK-N-NEXT-ACCT-SEED.
001940     MOVE C-TXNSEED   TO WK-C-GPRM-PARM-CD.
001950     MOVE "RETRIEVE"  TO WK-C-GPRM-OPERATION.
001960     CALL "MBKGPRM" USING WK-C-GPRM-RECORD.
001970     MOVE WK-C-GPRM-PARM-VAL TO WK-N-NEXT-TXN-SEED.
001980     MOVE C-TXNIDSEED TO WK-C-GPRM-PARM-CD.
001990     MOVE "RETRIEVE"  TO WK-C-GPRM-OPERATION.
002000     CALL "MBKGPRM" USING WK-C-GPRM-RECORD.
002010     MOVE WK-C-GPRM-PARM-VAL TO WK-N-NEXT-TXN-ID-SEED.
002020     SET WK-C-SEEDS-ARE-LOADED TO TRUE.
002030
002040*================================================================*
002050 A199-LOAD-SEEDS-EX.
002060*================================================================*
002070 EXIT.
002080
002090*----------------------------------------------------------------*
002100 B000-MAIN-PROCESSING.
002110*----------------------------------------------------------------*
002120     MOVE C-RC-OK-LIT  TO WK-C-GNUM-RETURN-CD.
002130     MOVE ZERO          TO WK-N-RETRY-CTR.
002140     EVALUATE TRUE
002150        WHEN WK-C-GNUM-TYPE-ACCT
002160           PERFORM B100-GENERATE-ACCT-NUMBER
002170        WHEN WK-C-GNUM-TYPE-TXN
002180           PERFORM B200-GENERATE-TXN-REFERENCE
002190     END-EVALUATE.
002200     MOVE WK-N-RETRY-CTR TO WK-C-GNUM-RETRY-COUNT.
002210
002220*================================================================*
002230 B999-MAIN-PROCESSING-EX.
002240*================================================================*
002250 EXIT.
002260
002270*----------------------------------------------------------------*
002280 B100-GENERATE-ACCT-NUMBER.
002290*----------------------------------------------------------------*
002300     PERFORM B110-TRY-ONE-ACCT-SEED
002310        UNTIL WK-C-GNUM-RETURN-CD NOT = C-RC-RETRY-LIT
002320        OR WK-N-RETRY-CTR > WK-N-RETRY-LIMIT.
002330     IF WK-N-RETRY-CTR > WK-N-RETRY-LIMIT
002340        MOVE "90" TO WK-C-GNUM-RETURN-CD
002350     ELSE
002360        PERFORM B120-PERSIST-ACCT-SEED
002370     END-IF.
002380
002390*----------------------------------------------------------------*
002400 B110-TRY-ONE-ACCT-SEED.
002410*----------------------------------------------------------------*
002420     ADD 1 TO WK-N-RETRY-CTR.
002430     ADD 1 TO WK-N-NEXT-ACCT-SEED.
002440     MOVE WK-N-NEXT-ACCT-SEED TO WK-N-ACCT-NUM-EDIT
002450                                  WK-N-GNUM-RRN.
002460     STRING C-ACC-PREFIX DELIMITED BY SIZE
002470            WK-C-ACCT-NUM-ALPHA DELIMITED BY SIZE
002480            INTO WK-C-GNUM-ACCT-NUMBER.
002490     MOVE WK-N-NEXT-ACCT-SEED TO WK-C-GNUM-ACCT-ID.
002500     READ ACCOUNT-FILE.
002510     IF WK-C-SUCCESSFUL
002520        MOVE C-RC-RETRY-LIT TO WK-C-GNUM-RETURN-CD
002530     ELSE
002540        MOVE C-RC-OK-LIT TO WK-C-GNUM-RETURN-CD
002550     END-IF.
002560
002570*----------------------------------------------------------------*
002580 B120-PERSIST-ACCT-SEED.
002590*----------------------------------------------------------------*
002600     MOVE C-ACCTSEED          TO WK-C-GPRM-PARM-CD.
002610     MOVE "UPDATE"            TO WK-C-GPRM-OPERATION.
002620     MOVE WK-N-NEXT-ACCT-SEED TO WK-C-GPRM-PARM-VAL.
002630     CALL "MBKGPRM" USING WK-C-GPRM-RECORD.
002640
002650*----------------------------------------------------------------*
002660 B200-GENERATE-TXN-REFERENCE.
002670*----------------------------------------------------------------*
002680     PERFORM B210-TRY-ONE-TXN-SEED
002690        UNTIL WK-C-GNUM-RETURN-CD NOT = C-RC-RETRY-LIT
002700        OR WK-N-RETRY-CTR > WK-N-RETRY-LIMIT.
002710     IF WK-N-RETRY-CTR > WK-N-RETRY-LIMIT
002720        MOVE "90" TO WK-C-GNUM-RETURN-CD
002730     ELSE
002740        PERFORM B230-PERSIST-TXN-SEEDS
002750     END-IF.
002760
002770*----------------------------------------------------------------*
002780 B210-TRY-ONE-TXN-SEED.
002790*----------------------------------------------------------------*
002800     ADD 1 TO WK-N-RETRY-CTR.
002810     ADD 1 TO WK-N-NEXT-TXN-SEED.
002820     MOVE WK-N-NEXT-TXN-SEED TO WK-N-TXN-SEED-EDIT.
002830     STRING C-TXN-PREFIX DELIMITED BY SIZE
002840            WK-C-TXN-SEED-ALPHA DELIMITED BY SIZE
002850            INTO WK-C-GNUM-TXN-REFERENCE.
002860*                                TXN-ID IS THE LEDGER'S OWN
002870*                                MONOTONIC COUNTER, ADVANCED IN
002880*                                STEP WITH THE REFERENCE SEED SO
002890*                                A COLLISION RETRY STILL HANDS
002900*                                BACK A TXN-ID NO OTHER RECORD
002910*                                HAS USED.
002920     ADD 1 TO WK-N-NEXT-TXN-ID-SEED.
002930     MOVE WK-N-NEXT-TXN-ID-SEED TO WK-C-GNUM-TXN-ID.
002940     PERFORM B220-PROBE-ISSUED-TABLE.
002950
002960*----------------------------------------------------------------*
002970 B230-PERSIST-TXN-SEEDS.
002980*----------------------------------------------------------------*
002990     MOVE C-TXNSEED             TO WK-C-GPRM-PARM-CD.
003000     MOVE "UPDATE"              TO WK-C-GPRM-OPERATION.
003010     MOVE WK-N-NEXT-TXN-SEED    TO WK-C-GPRM-PARM-VAL.
003020     CALL "MBKGPRM" USING WK-C-GPRM-RECORD.
003030     MOVE C-TXNIDSEED           TO WK-C-GPRM-PARM-CD.
003040     MOVE "UPDATE"              TO WK-C-GPRM-OPERATION.
003050     MOVE WK-N-NEXT-TXN-ID-SEED TO WK-C-GPRM-PARM-VAL.
003060     CALL "MBKGPRM" USING WK-C-GPRM-RECORD.
003070
003080*----------------------------------------------------------------*
003090 B220-PROBE-ISSUED-TABLE.
003100*----------------------------------------------------------------*
003110     SET WK-X-ISSUED TO 1.
003120     MOVE C-RC-OK-LIT TO WK-C-GNUM-RETURN-CD.
003130     SEARCH WK-C-ISSUED-REF
003140        AT END
003150           CONTINUE
003160        WHEN WK-C-ISSUED-REF (WK-X-ISSUED) = WK-C-GNUM-TXN-REFERENCE
003170           MOVE C-RC-RETRY-LIT TO WK-C-GNUM-RETURN-CD
003180     END-SEARCH.
003190     IF WK-C-GNUM-RETURN-CD = C-RC-OK-LIT
003200        AND WK-N-ISSUED-CNT < WK-N-ISSUED-MAX
003210        ADD 1 TO WK-N-ISSUED-CNT
003220        SET WK-X-ISSUED TO WK-N-ISSUED-CNT
003230        MOVE WK-C-GNUM-TXN-REFERENCE TO
003240           WK-C-ISSUED-REF (WK-X-ISSUED)
003250     END-IF.
003260
003270*-----------------------------------------------------------------
003280*
003290 Y900-ABNORMAL-TERMINATION.
003300*-----------------------------------------------------------------
003310*
003320     CLOSE ACCOUNT-FILE.
003330     EXIT PROGRAM.
