000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKPAUD.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 15/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : NIGHTLY AUDIT-LOG RETENTION PURGE - COPIES         *
000190*               AUDIT-LOG-FILE FORWARD TO A NEW GENERATION,       *
000200*               DROPPING EVERY RECORD WHOSE AUD-CREATED-DATE IS   *
000210*               OLDER THAN THE RETENTION CUTOFF (RUN DATE MINUS   *
000220*               RETNDAYS, TAKEN FROM MBKGPRM).  ONE SUMMARY       *
000230*               AUDIT-LOG-RECORD IS WRITTEN AT THE END OF THE NEW *
000240*               GENERATION RECORDING HOW MANY WERE PURGED - NONE  *
000250*               IS WRITTEN IF NOTHING WAS PURGED.                 *
000260*----------------------------------------------------------------*
000270* HISTORY OF MODIFICATION:                                      *
000280*----------------------------------------------------------------*
000290* TAG    INIT   DATE        DESCRIPTION                         *
000300* ------ ------ ----------  ----------------------------------- *
000310* MBK015 PXF    15/03/1991 - INITIAL VERSION.                   *
000320* MBK014 RQT    03/11/1998 - Y2K REVIEW - AUD-CREATED-DATE AND   *
000330*                           WK-C-RUN-DATE ARE BOTH CCYYMMDD, NO  *
000340*                           CENTURY-WINDOWING LOGIC NEEDED.      *
000350* MBK039 HTS    04/05/2013 - RETNDAYS NOW COMES FROM MBKGPRM     *
000360*                           RATHER THAN BEING HARD-CODED 365     *
000370*                           IN THIS PROGRAM.                    *
000380* MBK043 GCO    21/09/2015 - SUMMARY RECORD NO LONGER WRITTEN    *
000390*                           WHEN THE PURGE COUNT IS ZERO - AUDIT *
000400*                           COMPLAINED ABOUT EMPTY HOUSEKEEPING  *
000410*                           ENTRIES CLUTTERING THE LOG.          *
000420* MBK048 DNC    10/08/2016 - LKGPRM WAS WRONGLY HELD IN LINKAGE  *
000430*                           SECTION WITH NO MATCHING PROCEDURE   *
000440*                           DIVISION USING ENTRY - MOVED TO      *
000450*                           WORKING-STORAGE, THE SAME AS MBKGNUM *
000460*                           ALREADY DOES FOR ITS OWN MBKGPRM     *
000470*                           CALL.                                 *
000480* MBK049 DNC    10/08/2016 - MBKGPRM NOW ALSO SUPPORTS AN UPDATE  *
000490*                           OPERATION (SEE MBKGNUM) - THIS       *
000500*                           PROGRAM'S OWN RETNDAYS CALL NOW SETS *
000510*                           WK-C-GPRM-OPERATION TO "RETRIEVE"    *
000520*                           EXPLICITLY RATHER THAN RELYING ON    *
000530*                           THE FIELD'S INITIAL VALUE.           *
000540*----------------------------------------------------------------*
000550        EJECT
000560********************
000570 ENVIRONMENT DIVISION.
000580********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-AS400.
000610 OBJECT-COMPUTER. IBM-AS400.
000620 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000630        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000640        CLASS ALPHA-CHAR IS "A" THRU "Z".
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670        SELECT AUDIT-LOG-FILE ASSIGN TO AUDTLOG
000680        ORGANIZATION IS LINE SEQUENTIAL
000690 FILE STATUS IS WK-C-FILE-STATUS.
000700        SELECT AUDIT-LOG-FILE-NEW ASSIGN TO AUDTLOGN
000710        ORGANIZATION IS LINE SEQUENTIAL
000720 FILE STATUS IS WK-C-NEW-FILE-STATUS.
000730***************
000740 DATA DIVISION.
000750***************
000760 FILE SECTION.
000770***************
000780 FD  AUDIT-LOG-FILE
000790        LABEL RECORDS ARE OMITTED
000800 DATA RECORD IS AUDIT-LOG-RECORD.
000810        COPY MBAUDIT.
000820 FD  AUDIT-LOG-FILE-NEW
000830        LABEL RECORDS ARE OMITTED
000840 DATA RECORD IS AUDIT-LOG-RECORD-NEW.
000850 01  AUDIT-LOG-RECORD-NEW           PIC X(0079).
000860 WORKING-STORAGE SECTION.
000870************************
000880 01 FILLER               PIC X(24) VALUE
000890        "** PROGRAM MBKPAUD    **".
000900
000910* ---------------- PROGRAM WORKING STORAGE -----------------*
000920 01 WK-C-COMMON.
000930        COPY MBCMWS.
000940
000950 01 WK-C-NEW-FILE-STATUS      PIC X(02).
000960
000970 01 WK-C-WORK-AREA.
000980     05 WK-N-RECS-READ        PIC S9(07) COMP VALUE ZERO.
000990     05 WK-N-RECS-KEPT        PIC S9(07) COMP VALUE ZERO.
001000     05 WK-N-RECS-PURGED      PIC S9(07) COMP VALUE ZERO.
001010
001020 01 WK-C-LITERALS.
001030     05 C-RETNDAYS             PIC X(10) VALUE "RETNDAYS".
001040     05 C-SYSTEM-EVENT-LIT     PIC X(20) VALUE "SYSTEM_EVENT".
001050     05 C-PURGE-ACTION-LIT     PIC X(30) VALUE
001060        "AUDIT_LOG_PURGE".
001070
001080*---------- JULIAN-DAY WORK AREA - SEE B900 BELOW ---------------*
001090 01 WK-N-JDN-WORK.
001100     05 WK-N-JDN-YEAR          PIC S9(09) COMP VALUE ZERO.
001110     05 WK-N-JDN-MONTH         PIC S9(09) COMP VALUE ZERO.
001120     05 WK-N-JDN-DAY           PIC S9(09) COMP VALUE ZERO.
001130     05 WK-N-JDN-A             PIC S9(09) COMP VALUE ZERO.
001140     05 WK-N-JDN-Y2            PIC S9(09) COMP VALUE ZERO.
001150     05 WK-N-JDN-M2            PIC S9(09) COMP VALUE ZERO.
001160     05 WK-N-JDN-TEMP1         PIC S9(09) COMP VALUE ZERO.
001170     05 WK-N-JDN-TEMP2         PIC S9(09) COMP VALUE ZERO.
001180     05 WK-N-JDN-TERM1         PIC S9(09) COMP VALUE ZERO.
001190     05 WK-N-JDN-TERM2         PIC S9(09) COMP VALUE ZERO.
001200     05 WK-N-JDN-TERM3         PIC S9(09) COMP VALUE ZERO.
001210     05 WK-N-JDN-TERM4         PIC S9(09) COMP VALUE ZERO.
001220     05 WK-N-JDN-RESULT        PIC S9(09) COMP VALUE ZERO.
001230
001240 01 WK-N-CUTOFF-JULIAN-DAY     PIC S9(09) COMP VALUE ZERO.
001250 01 WK-N-RECORD-JULIAN-DAY     PIC S9(09) COMP VALUE ZERO.
001260
001270*---------- ALTERNATE PACKED VIEW OF THE PURGE COUNT ------------*
001280 01 WK-C-PURGE-COUNT-AREA.
001290     05 WK-N-PURGE-COUNT-EDIT     PIC 9(07) VALUE ZERO.
001300 01 WK-C-PURGE-COUNT-AREA-R REDEFINES WK-C-PURGE-COUNT-AREA.
001310     05 WK-C-PURGE-COUNT-ALPHA    PIC X(07).
001320
001330*---------- ALTERNATE VIEW OF THE NEXT AUDIT-LOG ID --------------*
001340 01 WK-C-AUD-ID-AREA.
001350     05 WK-N-AUD-ID-WORK          PIC 9(09) VALUE ZERO.
001360 01 WK-C-AUD-ID-AREA-R REDEFINES WK-C-AUD-ID-AREA.
001370     05 WK-C-AUD-ID-ALPHA         PIC X(09).
001380
001390*------------- WORK COPY OF THE MBKGPRM LINKAGE ------------------
001400* USED ONLY TO CALL MBKGPRM FOR RETNDAYS - NOT PART OF THIS
001410* PROGRAM'S OWN CALLING INTERFACE (MBKPAUD IS A STAND-ALONE BATCH
001420* JOB AND TAKES NO PARAMETERS FROM JCL, SO THERE IS NO LINKAGE
001430* SECTION OF ITS OWN).
001440*-----------------------------------------------------------------
001450        COPY LKGPRM.
001460
001470****************************************
001480 PROCEDURE DIVISION.
001490****************************************
001500 MAIN-MODULE.
001510     PERFORM A000-START-PROGRAM-ROUTINE
001520        THRU A999-START-PROGRAM-ROUTINE-EX.
001530     PERFORM B000-MAIN-PROCESSING
001540        THRU B999-MAIN-PROCESSING-EX.
001550     PERFORM Z000-END-PROGRAM-ROUTINE
001560        THRU Z999-END-PROGRAM-ROUTINE-EX.
001570 GOBACK.
001580
001590*----------------------------------------------------------------*
001600 A000-START-PROGRAM-ROUTINE.
001610*----------------------------------------------------------------*
001620     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
001630     OPEN INPUT  AUDIT-LOG-FILE.
001640     IF NOT WK-C-SUCCESSFUL
001650        DISPLAY "MBKPAUD - OPEN FILE ERROR - AUDIT-LOG-FILE"
001660        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001670        GO TO Y900-ABNORMAL-TERMINATION
001680     END-IF.
001690     OPEN OUTPUT AUDIT-LOG-FILE-NEW.
001700     IF WK-C-NEW-FILE-STATUS NOT = "00"
001710        DISPLAY "MBKPAUD - OPEN FILE ERROR - AUDIT-LOG-FILE-NEW"
001720        DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS
001730        GO TO Y900-ABNORMAL-TERMINATION
001740     END-IF.
001750     MOVE C-RETNDAYS  TO WK-C-GPRM-PARM-CD.
001760     MOVE "RETRIEVE"  TO WK-C-GPRM-OPERATION.
001770     CALL "MBKGPRM" USING WK-C-GPRM-RECORD.
001780     PERFORM A100-CALCULATE-CUTOFF-DAY.
001790
001800*================================================================*
001810 A999-START-PROGRAM-ROUTINE-EX.
001820*================================================================*
001830 EXIT.
001840
001850*----------------------------------------------------------------*
001860 A100-CALCULATE-CUTOFF-DAY.
001870*----------------------------------------------------------------*
001880     MOVE WK-C-RUN-CCYY TO WK-N-JDN-YEAR.
001890     MOVE WK-C-RUN-MM   TO WK-N-JDN-MONTH.
001900     MOVE WK-C-RUN-DD   TO WK-N-JDN-DAY.
001910     PERFORM B900-CALCULATE-JULIAN-DAY.
001920     COMPUTE WK-N-CUTOFF-JULIAN-DAY =
001930        WK-N-JDN-RESULT - WK-C-GPRM-PARM-VAL.
001940
001950*----------------------------------------------------------------*
001960 B000-MAIN-PROCESSING.
001970*----------------------------------------------------------------*
001980     PERFORM B100-PURGE-ONE-RECORD
001990        THRU B199-PURGE-ONE-RECORD-EX
002000        UNTIL WK-C-END-OF-FILE.
002010     IF WK-N-RECS-PURGED > ZERO
002020        PERFORM C000-WRITE-SUMMARY-RECORD
002030     END-IF.
002040
002050*================================================================*
002060 B999-MAIN-PROCESSING-EX.
002070*================================================================*
002080 EXIT.
002090
002100*----------------------------------------------------------------*
002110 B100-PURGE-ONE-RECORD.
002120*----------------------------------------------------------------*
002130     READ AUDIT-LOG-FILE
002140        AT END
002150           MOVE "10" TO WK-C-FILE-STATUS
002160     END-READ.
002170     IF NOT WK-C-SUCCESSFUL
002180        GO TO B199-PURGE-ONE-RECORD-EX
002190     END-IF.
002200     ADD 1 TO WK-N-RECS-READ.
002210     MOVE AUD-CREATED-CCYY TO WK-N-JDN-YEAR.
002220     MOVE AUD-CREATED-MM   TO WK-N-JDN-MONTH.
002230     MOVE AUD-CREATED-DD   TO WK-N-JDN-DAY.
002240     PERFORM B900-CALCULATE-JULIAN-DAY.
002250     MOVE WK-N-JDN-RESULT TO WK-N-RECORD-JULIAN-DAY.
002260     IF WK-N-RECORD-JULIAN-DAY < WK-N-CUTOFF-JULIAN-DAY
002270        ADD 1 TO WK-N-RECS-PURGED
002280        GO TO B199-PURGE-ONE-RECORD-EX
002290     END-IF.
002300     ADD 1 TO WK-N-RECS-KEPT.
002310     MOVE AUDIT-LOG-RECORD TO AUDIT-LOG-RECORD-NEW.
002320     WRITE AUDIT-LOG-RECORD-NEW.
002330     IF WK-C-NEW-FILE-STATUS NOT = "00"
002340        DISPLAY "MBKPAUD - WRITE ERROR - AUDIT-LOG-FILE-NEW"
002350        DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS
002360        GO TO Y900-ABNORMAL-TERMINATION
002370     END-IF.
002380
002390*================================================================*
002400 B199-PURGE-ONE-RECORD-EX.
002410*================================================================*
002420 EXIT.
002430
002440*----------------------------------------------------------------*
002450 B900-CALCULATE-JULIAN-DAY.
002460*----------------------------------------------------------------*
002470*    STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER CONVERSION, DONE BY
002480*    HAND SINCE THIS COMPILER HAS NO DATE INTRINSIC FUNCTIONS.
002490*    EACH DIVISION BELOW MUST TRUNCATE AS IT GOES - DO NOT
002500*    COLLAPSE THIS INTO ONE COMPUTE, THE RESULT WILL BE WRONG.
002510     COMPUTE WK-N-JDN-TEMP1 = 14 - WK-N-JDN-MONTH.
002520     DIVIDE WK-N-JDN-TEMP1 BY 12 GIVING WK-N-JDN-A.
002530     COMPUTE WK-N-JDN-Y2 = WK-N-JDN-YEAR + 4800 - WK-N-JDN-A.
002540     COMPUTE WK-N-JDN-M2 =
002550        WK-N-JDN-MONTH + (12 * WK-N-JDN-A) - 3.
002560     COMPUTE WK-N-JDN-TEMP2 = (153 * WK-N-JDN-M2) + 2.
002570     DIVIDE WK-N-JDN-TEMP2 BY 5 GIVING WK-N-JDN-TERM1.
002580     DIVIDE WK-N-JDN-Y2 BY 4 GIVING WK-N-JDN-TERM2.
002590     DIVIDE WK-N-JDN-Y2 BY 100 GIVING WK-N-JDN-TERM3.
002600     DIVIDE WK-N-JDN-Y2 BY 400 GIVING WK-N-JDN-TERM4.
002610     COMPUTE WK-N-JDN-RESULT =
002620        WK-N-JDN-DAY + WK-N-JDN-TERM1 + (365 * WK-N-JDN-Y2)
002630        + WK-N-JDN-TERM2 - WK-N-JDN-TERM3 + WK-N-JDN-TERM4
002640        - 32045.
002650
002660*----------------------------------------------------------------*
002670 C000-WRITE-SUMMARY-RECORD.
002680*----------------------------------------------------------------*
002690     COMPUTE WK-N-AUD-ID-WORK = WK-N-CUTOFF-JULIAN-DAY.
002700     INITIALIZE AUDIT-LOG-RECORD-DATA.
002710     MOVE WK-N-AUD-ID-WORK       TO AUD-ID.
002720     MOVE C-SYSTEM-EVENT-LIT     TO AUD-ENTITY-TYPE.
002730     MOVE C-PURGE-ACTION-LIT     TO AUD-ACTION.
002740     MOVE WK-C-RUN-DATE          TO AUD-CREATED-DATE.
002750     SET AUD-STATUS-SUCCESS      TO TRUE.
002760     MOVE AUDIT-LOG-RECORD       TO AUDIT-LOG-RECORD-NEW.
002770     WRITE AUDIT-LOG-RECORD-NEW.
002780     IF WK-C-NEW-FILE-STATUS NOT = "00"
002790        DISPLAY "MBKPAUD - WRITE ERROR - AUDIT-LOG-FILE-NEW"
002800        DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS
002810        GO TO Y900-ABNORMAL-TERMINATION
002820     END-IF.
002830
002840*-----------------------------------------------------------------
002850*
002860 Y900-ABNORMAL-TERMINATION.
002870*-----------------------------------------------------------------
002880*
002890     PERFORM Z000-END-PROGRAM-ROUTINE.
002900     EXIT PROGRAM.
002910
002920*-----------------------------------------------------------------
002930*
002940 Z000-END-PROGRAM-ROUTINE.
002950*-----------------------------------------------------------------
002960*
002970     CLOSE AUDIT-LOG-FILE.
002980     CLOSE AUDIT-LOG-FILE-NEW.
002990     MOVE WK-N-RECS-PURGED TO WK-N-PURGE-COUNT-EDIT.
003000     DISPLAY "MBKPAUD - RECORDS READ   : " WK-N-RECS-READ.
003010     DISPLAY "MBKPAUD - RECORDS KEPT   : " WK-N-RECS-KEPT.
003020     DISPLAY "MBKPAUD - RECORDS PURGED : " WK-C-PURGE-COUNT-ALPHA.
003030
003040*=================================================================
003050*
003060 Z999-END-PROGRAM-ROUTINE-EX.
003070*=================================================================
003080*
003090 EXIT.
