000100*-----------------------------------------------------------------
000110* MBTXN.cpybk
000120*-----------------------------------------------------------------
000130* I-O FORMAT: TRANSACTION-RECORD  FROM FILE TRANSACTION-FILE
000140* TRANSACTION LEDGER - ONE ROW PER POSTING. FILE IS OPENED
000150* EXTEND (APPEND-ONLY); TXN-ID IS A RUN-LOCAL MONOTONIC COUNTER
000160* ASSIGNED BY MBKGNUM WHEN THE RECORD IS BUILT.
000170*-----------------------------------------------------------------
000180* HISTORY OF MODIFICATION:
000190*-----------------------------------------------------------------
000200* TAG    INIT   DATE        DESCRIPTION
000210* ------ ------ ----------  -----------------------------------
000220* MBK003 PXF    22/02/1991  INITIAL VERSION - DEPOSIT/WITHDRAWAL
000230*                           ONLY, NO TRANSFER LEGS YET.
000240* MBK018 DNC    09/01/2000  ADDED TXN-DEST-ACCOUNT-ID AND
000250*                           TXN-SOURCE-ACCOUNT-ID FOR TRANSFER
000260*                           CROSS-LINKING (DEBIT/CREDIT LEGS).
000270* MBK033 HTS    14/11/2010  ADDED TXN-STATUS AND TXN-TYPE VALUE
000280*                           "REFUND" FOR REVERSAL POSTINGS.
000290* MBK041 GCO    02/06/2015  WIDENED TXN-DESCRIPTION FROM 120 TO
000300*                           500 BYTES FOR THE NEW NARRATIVE
000310*                           FREE-TEXT FIELD ON THE MOBILE APP.
000320*-----------------------------------------------------------------
000330 01  TRANSACTION-RECORD             PIC X(0809).
000340*-----------------------------------------------------------------
000350* I-O FORMAT: TRANSACTION-RECORD-DATA REDEFINES TRANSACTION-RECORD
000360*-----------------------------------------------------------------
000370 01  TRANSACTION-RECORD-DATA REDEFINES TRANSACTION-RECORD.
000380     05  TXN-ID                    PIC 9(09).
000390*                                UNIQUE TRANSACTION IDENTIFIER
000400     05  TXN-ACCOUNT-ID            PIC 9(09).
000410*                                ACCOUNT THIS POSTING APPLIES TO
000420     05  TXN-CLIENT-ID             PIC 9(09).
000430*                                OWNING CLIENT'S CLI-ID
000440     05  TXN-TYPE                  PIC X(10).
000450*                                DEPOSIT / WITHDRAWAL / TRANSFER
000460*                                / REFUND
000470         88  TXN-TYPE-DEPOSIT           VALUE "DEPOSIT".
000480         88  TXN-TYPE-WITHDRAWAL        VALUE "WITHDRAWAL".
000490         88  TXN-TYPE-TRANSFER          VALUE "TRANSFER".
000500         88  TXN-TYPE-REFUND            VALUE "REFUND".
000510     05  TXN-AMOUNT                PIC S9(17)V99 COMP-3.
000520*                                POSTED AMOUNT, ALWAYS POSITIVE
000530     05  TXN-BALANCE-AFTER         PIC S9(17)V99 COMP-3.
000540*                                ACCOUNT BALANCE AFTER POSTING
000550     05  TXN-REFERENCE             PIC X(15).
000560*                                UNIQUE REFERENCE "TXN" + 12
000570*                                DIGITS - SEE MBKGNUM
000580     05  TXN-DESCRIPTION           PIC X(500).
000590*                                FREE-TEXT NARRATIVE
000600     05  TXN-DEST-ACCOUNT-ID       PIC 9(09).
000610*                                DESTINATION ACT-ID, TRANSFERS
000620*                                ONLY; ZERO IF NOT APPLICABLE
000630     05  TXN-SOURCE-ACCOUNT-ID     PIC 9(09).
000640*                                SOURCE ACT-ID, TRANSFER CREDIT
000650*                                LEG ONLY; ZERO IF NOT APPLICABLE
000660     05  TXN-STATUS                PIC X(10).
000670*                                PENDING / COMPLETED / FAILED /
000680*                                CANCELLED / REVERSED
000690         88  TXN-STATUS-PENDING         VALUE "PENDING".
000700         88  TXN-STATUS-COMPLETED       VALUE "COMPLETED".
000710         88  TXN-STATUS-FAILED          VALUE "FAILED".
000720         88  TXN-STATUS-CANCELLED       VALUE "CANCELLED".
000730         88  TXN-STATUS-REVERSED        VALUE "REVERSED".
000740     05  TXN-FAILURE-REASON        PIC X(200).
000750*                                POPULATED ONLY WHEN TXN-STATUS
000760*                                IS "FAILED"
000770     05  FILLER                    PIC X(09) VALUE SPACES.
000780*                                RESERVED FOR FUTURE LEDGER
000790*                                ATTRIBUTES - DO NOT REUSE
