000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKGPRM.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 12/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : COMMON MODULE TO RETRIEVE A SINGLE RUN PARAMETER  *
000190*               FROM THE SYSTEM PARAMETER FILE - RETENTION DAYS, *
000200*               THE ACCOUNT NUMBER SEED, THE TXN REFERENCE SEED  *
000210*               AND THE LEDGER TXN-ID SEED ARE ALL HELD THERE SO *
000220*               THEY CAN BE TUNED WITHOUT A RECOMPILE.           *
000230*NOTE        :  REPLACES THE OLD MBKPARM-DIRECT-READ LOGIC EVERY *
000240*               CALLER USED TO CARRY - ONE COMMON MODULE NOW     *
000250*               OWNS THE PARAMETER DEFAULTING RULES.             *
000260*----------------------------------------------------------------*
000270* HISTORY OF MODIFICATION:                                      *
000280*----------------------------------------------------------------*
000290* TAG    INIT   DATE        DESCRIPTION                         *
000300* ------ ------ ----------  ----------------------------------- *
000310* MBK011 PXF    12/03/1991 - INITIAL VERSION.                   *
000320* MBK014 RQT    03/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD ON *
000330*                           THIS PROGRAM, SIGNED OFF CLEAN.     *
000340* MBK025 DNC    17/06/2004 - DEFAULT VALUES ADDED FOR RETNDAYS   *
000350*                           AND THE TWO SEEDS SO A MISSING       *
000360*                           PARAMETER FILE ROW DOES NOT STOP     *
000370*                           THE NIGHTLY RUN.                    *
000380* MBK041 DNC    14/08/2013 - ADDED THE TXNIDSEED PARAMETER CODE  *
000390*                           AND ITS SHOP DEFAULT FOR THE LEDGER  *
000400*                           TXN-ID COUNTER MBKGNUM NOW CARRIES.  *
000410* MBK049 DNC    10/08/2016 - RUN-PARM-FILE WAS OPEN INPUT ONLY SO *
000420*                           AN ADVANCED SEED NEVER MADE IT BACK  *
000430*                           TO THE FILE - MBKGNUM JUST RECOMPUTED*
000440*                           THE SAME NUMBERS EVERY NIGHTLY RUN.  *
000450*                           FILE NOW OPENS I-O AND A NEW "UPDATE"*
000460*                           OPERATION REWRITES THE PARAMETER.    *
000470*----------------------------------------------------------------*
000480        EJECT
000490********************
000500 ENVIRONMENT DIVISION.
000510********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-AS400.
000540 OBJECT-COMPUTER. IBM-AS400.
000550 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000560        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590        SELECT RUN-PARM-FILE ASSIGN TO DATABASE-MBKPARM
000600        ORGANIZATION IS INDEXED
000610        ACCESS MODE IS RANDOM
000620        RECORD KEY IS PRM-PARM-CD
000630 FILE STATUS IS WK-C-FILE-STATUS.
000640***************
000650 DATA DIVISION.
000660***************
000670 FILE SECTION.
000680***************
000690 FD  RUN-PARM-FILE
000700        LABEL RECORDS ARE OMITTED
000710 DATA RECORD IS PRM-RECORD.
000720 01  PRM-RECORD                PIC X(0025).
000730 01  PRM-RECORD-DATA REDEFINES PRM-RECORD.
000740     05  PRM-PARM-CD            PIC X(10).
000750     05  PRM-PARM-VAL           PIC 9(09).
000760     05  FILLER                 PIC X(06).
000770 WORKING-STORAGE SECTION.
000780************************
000790 01 FILLER               PIC X(24) VALUE
000800        "** PROGRAM MBKGPRM    **".
000810
000820* ---------------- PROGRAM WORKING STORAGE -----------------*
000830 01 WK-C-COMMON.
000840        COPY MBCMWS.
000850
000860 01 WK-C-LITERALS.
000870     05 C-COM0245             PIC X(07) VALUE "COM0245".
000880     05 C-COM0206             PIC X(07) VALUE "COM0206".
000890     05 C-RETNDAYS            PIC X(10) VALUE "RETNDAYS".
000900     05 C-ACCTSEED            PIC X(10) VALUE "ACCTSEED".
000910     05 C-TXNSEED             PIC X(10) VALUE "TXNSEED".
000920     05 C-TXNIDSEED           PIC X(10) VALUE "TXNIDSEED".
000930     05 C-COM0270             PIC X(07) VALUE "COM0270".
000940
000950*------------------- SHOP DEFAULTS IF NOT ON FILE ---------------*
000960 01 WK-N-DEFAULT-RETNDAYS     PIC 9(09) COMP VALUE 365.
000970 01 WK-N-DEFAULT-ACCTSEED     PIC 9(09) COMP VALUE 10000001.
000980 01 WK-N-DEFAULT-TXNSEED      PIC 9(09) COMP VALUE 1.
000990 01 WK-N-DEFAULT-TXNIDSEED    PIC 9(09) COMP VALUE 1.
001000
001010*---------- ALTERNATE DISPLAY VIEW OF THE PARAMETER VALUE -------*
001020 01 WK-C-PARM-VAL-AREA.
001030     05 WK-N-PARM-VAL-EDIT        PIC 9(09) VALUE ZERO.
001040 01 WK-C-PARM-VAL-AREA-R REDEFINES WK-C-PARM-VAL-AREA.
001050     05 WK-C-PARM-VAL-ALPHA       PIC X(09).
001060
001070*---------- ALTERNATE DISPLAY VIEW OF THE PARAMETER CODE --------*
001080 01 WK-C-PARM-CD-AREA.
001090     05 WK-C-PARM-CD-WORK         PIC X(10) VALUE SPACES.
001100 01 WK-C-PARM-CD-AREA-R REDEFINES WK-C-PARM-CD-AREA.
001110     05 WK-C-PARM-CD-FIRST-CHAR   PIC X(01).
001120     05 FILLER                    PIC X(09).
001130
001140********************
001150 LINKAGE SECTION.
001160********************
001170        COPY LKGPRM.
001180
001190****************************************
001200 PROCEDURE DIVISION USING WK-C-GPRM-RECORD.
001210****************************************
001220 MAIN-MODULE.
001230     PERFORM A000-START-PROGRAM-ROUTINE
001240        THRU A999-START-PROGRAM-ROUTINE-EX.
001250     PERFORM B000-MAIN-PROCESSING
001260        THRU B999-MAIN-PROCESSING-EX.
001270     PERFORM Z000-END-PROGRAM-ROUTINE
001280        THRU Z999-END-PROGRAM-ROUTINE-EX.
001290 GOBACK.
001300
001310*----------------------------------------------------------------*
001320 A000-START-PROGRAM-ROUTINE.
001330*----------------------------------------------------------------*
001340     OPEN I-O RUN-PARM-FILE.
001350*                                I-O, NOT INPUT - AN "UPDATE"
001360*                                CALL MUST BE ABLE TO REWRITE THE
001370*                                SEED IT JUST RETRIEVED.
001380     IF NOT WK-C-SUCCESSFUL
001390        DISPLAY "MBKGPRM - OPEN FILE ERROR - RUN-PARM-FILE"
001400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001410        GO TO Y900-ABNORMAL-TERMINATION.
001420
001430*================================================================*
001440 A999-START-PROGRAM-ROUTINE-EX.
001450*================================================================*
001460 EXIT.
001470
001480*----------------------------------------------------------------*
001490 B000-MAIN-PROCESSING.
001500*----------------------------------------------------------------*
001510     MOVE SPACES TO WK-C-GPRM-ERROR-CD.
001520     IF WK-C-GPRM-OP-UPDATE
001530        PERFORM B200-UPDATE-PARAMETER
001540           THRU B299-UPDATE-PARAMETER-EX
001550     ELSE
001560        PERFORM B100-RETRIEVE-PARAMETER
001570           THRU B199-RETRIEVE-PARAMETER-EX
001580     END-IF.
001590
001600*================================================================*
001610 B999-MAIN-PROCESSING-EX.
001620*================================================================*
001630 EXIT.
001640
001650*----------------------------------------------------------------*
001660 B100-RETRIEVE-PARAMETER.
001670*----------------------------------------------------------------*
001680     MOVE WK-C-GPRM-PARM-CD TO PRM-PARM-CD.
001690     READ RUN-PARM-FILE KEY IS PRM-PARM-CD.
001700     IF WK-C-SUCCESSFUL
001710        MOVE PRM-PARM-VAL TO WK-C-GPRM-PARM-VAL
001720     ELSE
001730        IF WK-C-RECORD-NOT-FOUND
001740           MOVE C-COM0245 TO WK-C-GPRM-ERROR-CD
001750           PERFORM B110-APPLY-DEFAULT
001760        ELSE
001770           DISPLAY "MBKGPRM - RUN-PARM-FILE READ ERROR"
001780           MOVE C-COM0206 TO WK-C-GPRM-ERROR-CD
001790           PERFORM B110-APPLY-DEFAULT
001800        END-IF
001810     END-IF.
001820
001830*================================================================*
001840 B199-RETRIEVE-PARAMETER-EX.
001850*================================================================*
001860 EXIT.
001870
001880*----------------------------------------------------------------*
001890 B110-APPLY-DEFAULT.
001900*----------------------------------------------------------------*
001910     EVALUATE WK-C-GPRM-PARM-CD
001920        WHEN C-RETNDAYS
001930           MOVE WK-N-DEFAULT-RETNDAYS TO WK-C-GPRM-PARM-VAL
001940        WHEN C-ACCTSEED
001950           MOVE WK-N-DEFAULT-ACCTSEED TO WK-C-GPRM-PARM-VAL
001960        WHEN C-TXNSEED
001970           MOVE WK-N-DEFAULT-TXNSEED  TO WK-C-GPRM-PARM-VAL
001980        WHEN C-TXNIDSEED
001990           MOVE WK-N-DEFAULT-TXNIDSEED TO WK-C-GPRM-PARM-VAL
002000        WHEN OTHER
002010           MOVE ZERO TO WK-C-GPRM-PARM-VAL
002020     END-EVALUATE.
002030
002040*----------------------------------------------------------------*
002050* B200 REWRITES AN ADVANCED SEED BACK TO RUN-PARM-FILE SO THE    *
002060* NEXT NIGHTLY RUN PICKS UP WHERE THIS ONE LEFT OFF RATHER THAN  *
002070* REGENERATING THE SAME ACCOUNT NUMBERS / TXN REFERENCES AGAIN.  *
002080* A ROW THAT HAS NEVER BEEN ON FILE (STILL RUNNING OFF THE SHOP  *
002090* DEFAULT) IS INSERTED RATHER THAN REWRITTEN.                    *
002100*----------------------------------------------------------------*
002110 B200-UPDATE-PARAMETER.
002120*----------------------------------------------------------------*
002130     MOVE WK-C-GPRM-PARM-CD  TO PRM-PARM-CD.
002140     MOVE WK-C-GPRM-PARM-VAL TO PRM-PARM-VAL.
002150     READ RUN-PARM-FILE KEY IS PRM-PARM-CD.
002160     IF WK-C-SUCCESSFUL
002170        REWRITE PRM-RECORD.
002180        IF NOT WK-C-SUCCESSFUL
002190           DISPLAY "MBKGPRM - RUN-PARM-FILE REWRITE ERROR"
002200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002210           MOVE C-COM0270 TO WK-C-GPRM-ERROR-CD
002220        END-IF
002230     ELSE
002240        WRITE PRM-RECORD.
002250        IF NOT WK-C-SUCCESSFUL
002260           DISPLAY "MBKGPRM - RUN-PARM-FILE WRITE ERROR"
002270           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002280           MOVE C-COM0270 TO WK-C-GPRM-ERROR-CD
002290        END-IF
002300     END-IF.
002310
002320*================================================================*
002330 B299-UPDATE-PARAMETER-EX.
002340*================================================================*
002350 EXIT.
002360
002370*-----------------------------------------------------------------
002380*
002390 Y900-ABNORMAL-TERMINATION.
002400*-----------------------------------------------------------------
002410*
002420     EXIT PROGRAM.
002430
002440*-----------------------------------------------------------------
002450*
002460 Z000-END-PROGRAM-ROUTINE.
002470*-----------------------------------------------------------------
002480*
002490     CLOSE RUN-PARM-FILE.
002500     IF NOT WK-C-SUCCESSFUL
002510        DISPLAY "MBKGPRM - CLOSE FILE ERROR - RUN-PARM-FILE"
002520        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002530     END-IF.
002540
002550*=================================================================
002560*
002570 Z999-END-PROGRAM-ROUTINE-EX.
002580*=================================================================
002590*
002600 EXIT.
