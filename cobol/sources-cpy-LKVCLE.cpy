000100*-----------------------------------------------------------------
000110* LKVCLE.cpybk - LINKAGE FOR MBKVCLE (CLIENT ELIGIBILITY CHECK)
000120*-----------------------------------------------------------------
000130* HISTORY OF MODIFICATION:
000140* MBK006 PXF 04/03/1991 - INITIAL VERSION
000150*-----------------------------------------------------------------
000160 01  WK-C-VCLE-RECORD.
000170     05  WK-C-VCLE-INPUT.
000180         10  WK-C-VCLE-CLIENT-ID      PIC 9(09).
000190*                                CLIENT TO BE CHECKED
000200     05  WK-C-VCLE-OUTPUT.
000210         10  WK-C-VCLE-CAN-TRANSACT   PIC X(01).
000220*                                "Y"/"N" - CAN-TRANSACT RESULT
000230         10  WK-C-VCLE-IS-BLACKLIST   PIC X(01).
000240*                                "Y"/"N" - IS-BLACKLISTED RESULT
000250         10  WK-C-VCLE-ERROR-CD       PIC X(07) VALUE SPACES.
000260*                                SPACES = OK; "SUP0016" = CLIENT
000270*                                NOT FOUND ON CLIENT-FILE
000280         10  FILLER                   PIC X(05) VALUE SPACES.
