000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKVCLE.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 04/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : COMMON MODULE TO VALIDATE CLIENT ELIGIBILITY TO  *
000190*               TRANSACT, CALLED BY THE POSTING ENGINE AND BY   *
000200*               THE BLACKLIST MAINTENANCE SUBPROGRAM.           *
000210*----------------------------------------------------------------*
000220* HISTORY OF MODIFICATION:                                      *
000230*----------------------------------------------------------------*
000240* TAG    INIT   DATE        DESCRIPTION                         *
000250* ------ ------ ----------  ----------------------------------- *
000260* MBK006 PXF    04/03/1991 - INITIAL VERSION.                   *
000270* MBK014 RQT    03/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD ON *
000280*                           THIS PROGRAM, SIGNED OFF CLEAN.     *
000290* MBK019 RQT    14/01/1999 - CORRECTED IS-BLACKLISTED RESULT TO *
000300*                           BE SET EVEN WHEN CAN-TRANSACT FAILS *
000310*                           FOR A NON-BLACKLIST REASON.         *
000320* MBK038 GCO    09/07/2012 - CLIENT-FILE NOW OPENED ONCE AND    *
000330*                           HELD OPEN BY THE CALLING PROGRAM -  *
000340*                           MODULE NO LONGER OPENS/CLOSES IT.   *
000350*----------------------------------------------------------------*
000360        EJECT
000370********************
000380 ENVIRONMENT DIVISION.
000390********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-AS400.
000420 OBJECT-COMPUTER. IBM-AS400.
000430 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000440        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000450        CLASS ALPHA-CHAR IS "A" THRU "Z"
000460        UPSI-0 IS UPSI-SWITCH-0
000470           ON  STATUS IS U0-ON
000480           OFF STATUS IS U0-OFF.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510        SELECT CLIENT-FILE ASSIGN TO CLIENTMAS
000520        ORGANIZATION IS LINE SEQUENTIAL
000530 FILE STATUS IS WK-C-FILE-STATUS.
000540***************
000550 DATA DIVISION.
000560***************
000570 FILE SECTION.
000580***************
000590 FD  CLIENT-FILE
000600        LABEL RECORDS ARE OMITTED
000610 DATA RECORD IS CLIENT-RECORD.
000620        COPY MBCLIENT.
000630 WORKING-STORAGE SECTION.
000640************************
000650 01 FILLER               PIC X(24) VALUE
000660        "** PROGRAM MBKVCLE    **".
000670
000680* ---------------- PROGRAM WORKING STORAGE -----------------*
000690 01 WK-C-COMMON.
000700        COPY MBCMWS.
000710
000720 01 WK-C-WORK-AREA.
000730     05 WK-C-FOUND        PIC X(01) VALUE "Y".
000740     05 WK-C-NOT-FOUND    PIC X(01) VALUE "N".
000750     05 WK-N-CLIENT-TABLE-MAX      PIC S9(05) COMP VALUE 50000.
000760     05 WK-N-CLIENT-TABLE-CNT      PIC S9(05) COMP VALUE ZERO.
000770     05 WK-N-CLIENT-SUB            PIC S9(05) COMP VALUE ZERO.
000780
000790 01 WK-C-LITERALS.
000800     05 C-SUP0016         PIC X(07) VALUE "SUP0016".
000810     05 C-FILE            PIC X(07) VALUE "CLIENTM".
000820     05 C-MODE-R          PIC X(07) VALUE "READ".
000830
000840*---------- ALTERNATE NUMERIC/ALPHA VIEW FOR DISPLAYS -----------*
000850 01 WK-C-DISPLAY-AREA.
000860     05 WK-C-CLIENT-ID-NUM          PIC 9(09) VALUE ZERO.
000870 01 WK-C-DISPLAY-AREA-R REDEFINES WK-C-DISPLAY-AREA.
000880     05 WK-C-CLIENT-ID-ALPHA        PIC X(09).
000890
000900*---------- ALTERNATE PACKED VIEW OF THE TABLE SUBSCRIPT --------*
000910 01 WK-C-SUB-AREA.
000920     05 WK-N-CLIENT-SUB-EDIT        PIC 9(05) VALUE ZERO.
000930 01 WK-C-SUB-AREA-R REDEFINES WK-C-SUB-AREA.
000940     05 WK-C-CLIENT-SUB-ALPHA       PIC X(05).
000950
000960*------------- IN-MEMORY CLIENT LOOKUP TABLE ----------------*
000970* THE CLIENT MASTER IS KEPT AS A FLAT SEQUENTIAL FILE (NO     *
000980* NATIVE KEY), SO THE FIRST CALL OF EACH RUN LOADS IT ONCE    *
000990* INTO THIS TABLE AND SEARCHES IT FOR EVERY SUBSEQUENT CALL.  *
001000*--------------------------------------------------------------
001010 01 WK-C-CLIENT-TABLE.
001020     05 WK-C-CLIENT-LOADED         PIC X(01) VALUE "N".
001030        88  WK-C-CLIENT-IS-LOADED       VALUE "Y".
001040     05 WK-C-CLIENT-ENTRY OCCURS 50000 TIMES
001050        ASCENDING KEY IS WK-C-CLI-ID
001060        INDEXED BY WK-X-CLI.
001070        10 WK-C-CLI-ID             PIC 9(09).
001080        10 WK-C-CLI-BLACKLISTED    PIC X(01).
001090        10 WK-C-CLI-STATUS         PIC X(10).
001100
001110********************
001120 LINKAGE SECTION.
001130********************
001140        COPY LKVCLE.
001150
001160****************************************
001170 PROCEDURE DIVISION USING WK-C-VCLE-RECORD.
001180****************************************
001190 MAIN-MODULE.
001200     PERFORM A000-START-PROGRAM-ROUTINE
001210        THRU A999-START-PROGRAM-ROUTINE-EX.
001220     PERFORM B000-MAIN-PROCESSING
001230        THRU B999-MAIN-PROCESSING-EX.
001240 GOBACK.
001250
001260*----------------------------------------------------------------*
001270 A000-START-PROGRAM-ROUTINE.
001280*----------------------------------------------------------------*
001290     IF NOT WK-C-CLIENT-IS-LOADED
001300        PERFORM A100-LOAD-CLIENT-TABLE
001310           THRU A199-LOAD-CLIENT-TABLE-EX
001320     END-IF.
001330
001340*================================================================*
001350 A999-START-PROGRAM-ROUTINE-EX.
001360*================================================================*
001370 EXIT.
001380
001390*----------------------------------------------------------------*
001400 A100-LOAD-CLIENT-TABLE.
001410*----------------------------------------------------------------*
001420     OPEN INPUT CLIENT-FILE.
001430     IF NOT WK-C-SUCCESSFUL
001440        DISPLAY "MBKVCLE - OPEN FILE ERROR - CLIENT-FILE"
001450        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001460        GO TO Y900-ABNORMAL-TERMINATION
001470     END-IF.
001480     PERFORM A110-LOAD-ONE-CLIENT
001490        UNTIL WK-C-END-OF-FILE
001500        OR WK-N-CLIENT-TABLE-CNT = WK-N-CLIENT-TABLE-MAX.
001510     CLOSE CLIENT-FILE.
001520     SET WK-C-CLIENT-IS-LOADED TO TRUE.
001530
001540*================================================================*
001550 A199-LOAD-CLIENT-TABLE-EX.
001560*================================================================*
001570 EXIT.
001580
001590*----------------------------------------------------------------*
001600 A110-LOAD-ONE-CLIENT.
001610*----------------------------------------------------------------*
001620     READ CLIENT-FILE
001630        AT END
001640           MOVE "10" TO WK-C-FILE-STATUS
001650     END-READ.
001660     IF WK-C-SUCCESSFUL
001670        ADD 1 TO WK-N-CLIENT-TABLE-CNT
001680        SET WK-X-CLI TO WK-N-CLIENT-TABLE-CNT
001690        MOVE CLI-ID          TO WK-C-CLI-ID (WK-X-CLI)
001700        MOVE CLI-BLACKLISTED TO WK-C-CLI-BLACKLISTED (WK-X-CLI)
001710        MOVE CLI-STATUS      TO WK-C-CLI-STATUS (WK-X-CLI)
001720     END-IF.
001730
001740*----------------------------------------------------------------*
001750 B000-MAIN-PROCESSING.
001760*----------------------------------------------------------------*
001770     MOVE SPACES  TO WK-C-VCLE-CAN-TRANSACT
001780                     WK-C-VCLE-IS-BLACKLIST
001790     MOVE SPACES  TO WK-C-VCLE-ERROR-CD
001800     SET WK-X-CLI TO 1.
001810     SEARCH ALL WK-C-CLIENT-ENTRY
001820        AT END
001830           MOVE C-SUP0016 TO WK-C-VCLE-ERROR-CD
001840           MOVE "N"       TO WK-C-VCLE-CAN-TRANSACT
001850           MOVE "N"       TO WK-C-VCLE-IS-BLACKLIST
001860        WHEN WK-C-CLI-ID (WK-X-CLI) = WK-C-VCLE-CLIENT-ID
001870           PERFORM B100-EVALUATE-ELIGIBILITY
001880     END-SEARCH.
001890
001900*================================================================*
001910 B999-MAIN-PROCESSING-EX.
001920*================================================================*
001930 EXIT.
001940
001950*----------------------------------------------------------------*
001960 B100-EVALUATE-ELIGIBILITY.
001970*----------------------------------------------------------------*
001980     IF WK-C-CLI-BLACKLISTED (WK-X-CLI) = "Y"
001990        MOVE "Y" TO WK-C-VCLE-IS-BLACKLIST
002000     ELSE
002010        MOVE "N" TO WK-C-VCLE-IS-BLACKLIST
002020     END-IF.
002030     IF WK-C-CLI-BLACKLISTED (WK-X-CLI) = "N"
002040        AND WK-C-CLI-STATUS (WK-X-CLI) = "ACTIVE"
002050        MOVE "Y" TO WK-C-VCLE-CAN-TRANSACT
002060     ELSE
002070        MOVE "N" TO WK-C-VCLE-CAN-TRANSACT
002080     END-IF.
002090
002100*-----------------------------------------------------------------
002110*
002120 Y900-ABNORMAL-TERMINATION.
002130*-----------------------------------------------------------------
002140*
002150     EXIT PROGRAM.
