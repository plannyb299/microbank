000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKPTXN.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 14/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : NIGHTLY TRANSACTION POSTING ENGINE - READS THE    *
000190*               REQUEST DECK IN ARRIVAL ORDER, VALIDATES EACH     *
000200*               REQUEST AGAINST THE CLIENT/ACCOUNT ELIGIBILITY    *
000210*               MODULES, POSTS DEPOSITS, WITHDRAWALS AND          *
000220*               TRANSFERS AGAINST THE ACCOUNT MASTER, WRITES A    *
000230*               TRANSACTION-LEDGER ENTRY FOR EVERY POSTING (AND   *
000240*               FOR EVERY REJECTED REQUEST), AND PRINTS A         *
000250*               CONTROL-TOTAL REPORT AT END OF RUN.               *
000260*----------------------------------------------------------------*
000270* HISTORY OF MODIFICATION:                                      *
000280*----------------------------------------------------------------*
000290* TAG    INIT   DATE        DESCRIPTION                         *
000300* ------ ------ ----------  ----------------------------------- *
000310* MBK013 PXF    14/03/1991 - INITIAL VERSION - TIES TOGETHER     *
000320*                           MBKVCLE/MBKVACB/MBKGNUM.             *
000330* MBK014 RQT    03/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD ON *
000340*                           THIS PROGRAM, SIGNED OFF CLEAN.     *
000350* MBK020 DNC    12/01/2000 - ADDED TRANSFER REQUEST TYPE -       *
000360*                           DEBIT/CREDIT LEGS CROSS-LINKED VIA   *
000370*                           TXN-DEST-ACCOUNT-ID/TXN-SOURCE-       *
000380*                           ACCOUNT-ID.                          *
000390* MBK034 HTS    18/11/2010 - REJECTED REQUESTS NOW ALSO WRITE A   *
000400*                           "FAILED" LEDGER ENTRY SO COMPLIANCE   *
000410*                           HAS A RECORD OF EVERY REQUEST SEEN,   *
000420*                           NOT ONLY THE SUCCESSFUL ONES.         *
000430* MBK042 GCO    11/02/2015 - DEPOSIT NOW PROBES THE ACCOUNT VIA   *
000440*                           "CANWITH" (AMOUNT ZERO) BEFORE THE    *
000450*                           REAL POSTING SO A CLIENT-INELIGIBLE   *
000460*                           REJECT CANNOT LEAVE THE BALANCE       *
000470*                           UPDATED WITH NO LEDGER ENTRY.         *
000480* MBK047 DNC    10/08/2016 - REJECTED-LEDGER TXN-CLIENT-ID WAS    *
000490*                           CARRYING OVER THE PREVIOUS REQUEST'S  *
000500*                           CLIENT FOR INVALID-AMOUNT/UNKNOWN-    *
000510*                           TYPE REJECTS - C900 NOW RE-PROBES THE *
000520*                           OWNING CLIENT VIA MBKVACB BEFORE IT   *
000530*                           WRITES THE "FAILED" ENTRY.            *
000540* MBK048 DNC    10/08/2016 - THE MBKVCLE/MBKVACB/MBKGNUM LINKAGE  *
000550*                           COPYBOOKS WERE WRONGLY HELD IN THIS   *
000560*                           PROGRAM'S OWN LINKAGE SECTION WITH NO *
000570*                           PROCEDURE DIVISION USING TO MATCH -   *
000580*                           MOVED TO WORKING-STORAGE, THE SAME AS *
000590*                           MBKGNUM ALREADY DOES FOR ITS MBKGPRM  *
000600*                           CALL.                                 *
000610*----------------------------------------------------------------*
000620        EJECT
000630********************
000640 ENVIRONMENT DIVISION.
000650********************
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. IBM-AS400.
000680 OBJECT-COMPUTER. IBM-AS400.
000690 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000710        CLASS ALPHA-CHAR IS "A" THRU "Z"
000720        UPSI-0 ON STATUS IS WK-C-RERUN-SWITCH.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750        SELECT TXN-REQUEST-FILE ASSIGN TO TXNREQST
000760        ORGANIZATION IS LINE SEQUENTIAL
000770 FILE STATUS IS WK-C-FILE-STATUS.
000780        SELECT TRANSACTION-FILE ASSIGN TO TXNLEDGR
000790        ORGANIZATION IS LINE SEQUENTIAL
000800 FILE STATUS IS WK-C-TXN-FILE-STATUS.
000810        SELECT REPORT-FILE ASSIGN TO TXNRPT
000820        ORGANIZATION IS LINE SEQUENTIAL
000830 FILE STATUS IS WK-C-RPT-FILE-STATUS.
000840***************
000850 DATA DIVISION.
000860***************
000870 FILE SECTION.
000880***************
000890 FD  TXN-REQUEST-FILE
000900        LABEL RECORDS ARE OMITTED
000910 DATA RECORD IS TXN-REQUEST-RECORD.
000920        COPY MBTXNRQ.
000930 FD  TRANSACTION-FILE
000940        LABEL RECORDS ARE OMITTED
000950 DATA RECORD IS TRANSACTION-RECORD.
000960        COPY MBTXN.
000970 FD  REPORT-FILE
000980        LABEL RECORDS ARE OMITTED
000990 DATA RECORD IS RPT-LINE.
001000 01  RPT-LINE                      PIC X(080).
001010 WORKING-STORAGE SECTION.
001020************************
001030 01 FILLER               PIC X(24) VALUE
001040        "** PROGRAM MBKPTXN    **".
001050
001060* ---------------- PROGRAM WORKING STORAGE -----------------*
001070 01 WK-C-COMMON.
001080        COPY MBCMWS.
001090
001100 01 WK-C-TXN-FILE-STATUS      PIC X(02).
001110 01 WK-C-RPT-FILE-STATUS      PIC X(02).
001120 01 WK-C-RERUN-SWITCH         PIC X(01).
001130
001140 01 WK-C-WORK-AREA.
001150     05 WK-C-REQUEST-RESULT   PIC X(01) VALUE "Y".
001160        88 WK-C-REQUEST-OK           VALUE "Y".
001170        88 WK-C-REQUEST-REJECTED     VALUE "N".
001180     05 WK-C-REJECT-REASON    PIC X(40) VALUE SPACES.
001190
001200 01 WK-N-COUNTERS.
001210     05 WK-N-DEP-COUNT        PIC S9(05) COMP VALUE ZERO.
001220     05 WK-N-WITH-COUNT       PIC S9(05) COMP VALUE ZERO.
001230     05 WK-N-XFER-COUNT       PIC S9(05) COMP VALUE ZERO.
001240     05 WK-N-REJECT-COUNT     PIC S9(05) COMP VALUE ZERO.
001250
001260 01 WK-N-AMOUNTS.
001270     05 WK-N-DEP-AMOUNT       PIC S9(17)V99 COMP-3 VALUE ZERO.
001280     05 WK-N-WITH-AMOUNT      PIC S9(17)V99 COMP-3 VALUE ZERO.
001290     05 WK-N-XFER-AMOUNT      PIC S9(17)V99 COMP-3 VALUE ZERO.
001300
001310 01 WK-C-LEG-WORK.
001320     05 WK-N-SRC-CLIENT-ID    PIC 9(09) VALUE ZERO.
001330     05 WK-N-DEST-CLIENT-ID   PIC 9(09) VALUE ZERO.
001340     05 WK-N-SRC-NEW-BALANCE  PIC S9(17)V99 COMP-3 VALUE ZERO.
001350     05 WK-N-DEST-NEW-BALANCE PIC S9(17)V99 COMP-3 VALUE ZERO.
001360
001370*------------------ FIELDS HANDED TO D000-WRITE-TRANSACTION ------*
001380 01 WK-C-WRITE-AREA.
001390     05 WK-N-WRT-ACCOUNT-ID       PIC 9(09) VALUE ZERO.
001400     05 WK-N-WRT-CLIENT-ID        PIC 9(09) VALUE ZERO.
001410     05 WK-C-WRT-TYPE             PIC X(10) VALUE SPACES.
001420     05 WK-N-WRT-AMOUNT           PIC S9(17)V99 COMP-3 VALUE ZERO.
001430     05 WK-N-WRT-BALANCE-AFTER    PIC S9(17)V99 COMP-3 VALUE ZERO.
001440     05 WK-N-WRT-DEST-ACCOUNT-ID  PIC 9(09) VALUE ZERO.
001450     05 WK-N-WRT-SOURCE-ACCOUNT-ID PIC 9(09) VALUE ZERO.
001460     05 WK-C-WRT-STATUS           PIC X(10) VALUE SPACES.
001470     05 WK-C-WRT-FAILURE-REASON   PIC X(200) VALUE SPACES.
001480     05 WK-C-WRT-DESCRIPTION      PIC X(500) VALUE SPACES.
001490
001500*------------------- CONTROL-TOTAL REPORT WORK AREA --------------*
001510 01 WK-C-REPORT-WORK.
001520     05 WK-C-RPT-LABEL            PIC X(14) VALUE SPACES.
001530     05 WK-N-RPT-COUNT            PIC S9(05) COMP VALUE ZERO.
001540     05 WK-N-RPT-AMOUNT           PIC S9(17)V99 COMP-3 VALUE ZERO.
001550     05 WK-C-RPT-COUNT-EDIT       PIC ZZZZ9.
001560     05 WK-C-RPT-AMOUNT-EDIT      PIC ZZ,ZZZ,ZZ9.99.
001570
001580*---------- ALTERNATE VIEW OF THE GENERATED TXN-ID --------------*
001590 01 WK-C-TXN-ID-AREA.
001600     05 WK-N-TXN-ID-WORK          PIC 9(09) VALUE ZERO.
001610 01 WK-C-TXN-ID-AREA-R REDEFINES WK-C-TXN-ID-AREA.
001620     05 WK-C-TXN-ID-ALPHA         PIC X(09).
001630
001640*---------- ALTERNATE VIEW OF A WORKING AMOUNT -------------------*
001650 01 WK-C-AMOUNT-AREA.
001660     05 WK-N-AMOUNT-WORK          PIC S9(17)V99 COMP-3 VALUE ZERO.
001670 01 WK-C-AMOUNT-AREA-R REDEFINES WK-C-AMOUNT-AREA.
001680     05 WK-C-AMOUNT-WORK-BYTES    PIC X(10).
001690
001700*------------- WORK COPIES OF THE CALLED MODULES' LINKAGE --------*
001710* USED ONLY TO BUILD THE PARAMETER BLOCK FOR CALL "MBKVCLE" /     *
001720* CALL "MBKVACB" / CALL "MBKGNUM" - NOT PART OF THIS PROGRAM'S    *
001730* OWN CALLING INTERFACE, SO THEY ARE CARRIED IN WORKING-STORAGE   *
001740* RATHER THAN LINKAGE (MBKPTXN IS THE MAIN BATCH DRIVER AND TAKES *
001750* NO PARAMETERS FROM JCL).                                       *
001760*-----------------------------------------------------------------
001770        COPY LKVCLE.
001780        COPY LKVACB.
001790        COPY LKGNUM.
001800
001810****************************************
001820 PROCEDURE DIVISION.
001830****************************************
001840 MAIN-MODULE.
001850     PERFORM A000-START-PROGRAM-ROUTINE
001860        THRU A999-START-PROGRAM-ROUTINE-EX.
001870     PERFORM B000-PROCESS-REQUESTS
001880        THRU B999-PROCESS-REQUESTS-EX
001890        UNTIL WK-C-END-OF-FILE.
001900     PERFORM E000-PRINT-REPORT
001910        THRU E999-PRINT-REPORT-EX.
001920     PERFORM Z000-END-PROGRAM-ROUTINE
001930        THRU Z999-END-PROGRAM-ROUTINE-EX.
001940 GOBACK.
001950
001960*----------------------------------------------------------------*
001970 A000-START-PROGRAM-ROUTINE.
001980*----------------------------------------------------------------*
001990     OPEN INPUT  TXN-REQUEST-FILE.
002000     IF NOT WK-C-SUCCESSFUL
002010        DISPLAY "MBKPTXN - OPEN FILE ERROR - TXN-REQUEST-FILE"
002020        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002030        GO TO Y900-ABNORMAL-TERMINATION
002040     END-IF.
002050     OPEN EXTEND TRANSACTION-FILE.
002060     IF WK-C-TXN-FILE-STATUS NOT = "00"
002070        DISPLAY "MBKPTXN - OPEN FILE ERROR - TRANSACTION-FILE"
002080        DISPLAY "FILE STATUS IS " WK-C-TXN-FILE-STATUS
002090        GO TO Y900-ABNORMAL-TERMINATION
002100     END-IF.
002110
002120*================================================================*
002130 A999-START-PROGRAM-ROUTINE-EX.
002140*================================================================*
002150 EXIT.
002160
002170*----------------------------------------------------------------*
002180 B000-PROCESS-REQUESTS.
002190*----------------------------------------------------------------*
002200     READ TXN-REQUEST-FILE
002210        AT END
002220           MOVE "10" TO WK-C-FILE-STATUS
002230     END-READ.
002240     IF NOT WK-C-SUCCESSFUL
002250        GO TO B999-PROCESS-REQUESTS-EX
002260     END-IF.
002270     SET WK-C-REQUEST-OK TO TRUE.
002280     MOVE SPACES TO WK-C-REJECT-REASON.
002290     IF REQ-AMOUNT NOT > ZERO
002300        SET WK-C-REQUEST-REJECTED TO TRUE
002310        MOVE "INVALID AMOUNT" TO WK-C-REJECT-REASON
002320     END-IF.
002330     IF WK-C-REQUEST-OK
002340        EVALUATE TRUE
002350           WHEN REQ-TYPE-DEPOSIT
002360              PERFORM C000-POST-DEPOSIT
002370                 THRU C099-POST-DEPOSIT-EX
002380           WHEN REQ-TYPE-WITHDRAWAL
002390              PERFORM C100-POST-WITHDRAWAL
002400                 THRU C199-POST-WITHDRAWAL-EX
002410           WHEN REQ-TYPE-TRANSFER
002420              PERFORM C200-POST-TRANSFER
002430                 THRU C299-POST-TRANSFER-EX
002440           WHEN OTHER
002450              SET WK-C-REQUEST-REJECTED TO TRUE
002460              MOVE "UNKNOWN REQUEST TYPE" TO WK-C-REJECT-REASON
002470        END-EVALUATE
002480     END-IF.
002490     IF WK-C-REQUEST-REJECTED
002500        PERFORM C900-POST-REJECTED
002510           THRU C999-POST-REJECTED-EX
002520     END-IF.
002530
002540*================================================================*
002550 B999-PROCESS-REQUESTS-EX.
002560*================================================================*
002570 EXIT.
002580
002590*----------------------------------------------------------------*
002600 C000-POST-DEPOSIT.
002610*----------------------------------------------------------------*
002620     MOVE REQ-ACCOUNT-ID  TO WK-C-VACB-ACCT-ID.
002630     MOVE "CANWITH"       TO WK-C-VACB-OPERATION.
002640     MOVE ZERO            TO WK-C-VACB-AMOUNT.
002650     CALL "MBKVACB" USING WK-C-VACB-RECORD.
002660     IF WK-C-VACB-RETURN-CD NOT = "00"
002670        SET WK-C-REQUEST-REJECTED TO TRUE
002680        PERFORM C010-SET-VACB-REJECT-REASON
002690     ELSE
002700        MOVE WK-C-VACB-CLIENT-ID TO WK-C-VCLE-CLIENT-ID
002710        CALL "MBKVCLE" USING WK-C-VCLE-RECORD
002720        IF WK-C-VCLE-CAN-TRANSACT NOT = "Y"
002730           SET WK-C-REQUEST-REJECTED TO TRUE
002740           MOVE "CLIENT NOT ELIGIBLE" TO WK-C-REJECT-REASON
002750        ELSE
002760           MOVE REQ-ACCOUNT-ID  TO WK-C-VACB-ACCT-ID
002770           MOVE "DEPOSIT"       TO WK-C-VACB-OPERATION
002780           MOVE REQ-AMOUNT      TO WK-C-VACB-AMOUNT
002790           CALL "MBKVACB" USING WK-C-VACB-RECORD
002800           ADD 1 TO WK-N-DEP-COUNT
002810           ADD REQ-AMOUNT TO WK-N-DEP-AMOUNT
002820           MOVE REQ-ACCOUNT-ID          TO WK-N-WRT-ACCOUNT-ID
002830           MOVE WK-C-VACB-CLIENT-ID     TO WK-N-WRT-CLIENT-ID
002840           MOVE "DEPOSIT"               TO WK-C-WRT-TYPE
002850           MOVE REQ-AMOUNT              TO WK-N-WRT-AMOUNT
002860           MOVE WK-C-VACB-NEW-BALANCE   TO WK-N-WRT-BALANCE-AFTER
002870           MOVE ZERO                    TO WK-N-WRT-DEST-ACCOUNT-ID
002880                                            WK-N-WRT-SOURCE-ACCOUNT-ID
002890           MOVE "COMPLETED"             TO WK-C-WRT-STATUS
002900           MOVE SPACES                  TO WK-C-WRT-FAILURE-REASON
002910           MOVE REQ-DESCRIPTION         TO WK-C-WRT-DESCRIPTION
002920           PERFORM D000-WRITE-TRANSACTION
002930              THRU D999-WRITE-TRANSACTION-EX
002940        END-IF
002950     END-IF.
002960
002970*================================================================*
002980 C099-POST-DEPOSIT-EX.
002990*================================================================*
003000 EXIT.
003010
003020*----------------------------------------------------------------*
003030 C010-SET-VACB-REJECT-REASON.
003040*----------------------------------------------------------------*
003050     EVALUATE WK-C-VACB-RETURN-CD
003060        WHEN "10"
003070           MOVE "ACCOUNT NOT FOUND" TO WK-C-REJECT-REASON
003080        WHEN "20"
003090           MOVE "ACCOUNT NOT ACTIVE" TO WK-C-REJECT-REASON
003100        WHEN "30"
003110           MOVE "INSUFFICIENT FUNDS" TO WK-C-REJECT-REASON
003120     END-EVALUATE.
003130
003140*----------------------------------------------------------------*
003150 C100-POST-WITHDRAWAL.
003160*----------------------------------------------------------------*
003170     MOVE REQ-ACCOUNT-ID  TO WK-C-VACB-ACCT-ID.
003180     MOVE "CANWITH"       TO WK-C-VACB-OPERATION.
003190     MOVE REQ-AMOUNT      TO WK-C-VACB-AMOUNT.
003200     CALL "MBKVACB" USING WK-C-VACB-RECORD.
003210     IF WK-C-VACB-RETURN-CD NOT = "00"
003220        SET WK-C-REQUEST-REJECTED TO TRUE
003230        PERFORM C010-SET-VACB-REJECT-REASON
003240     ELSE
003250        MOVE WK-C-VACB-CLIENT-ID TO WK-C-VCLE-CLIENT-ID
003260        CALL "MBKVCLE" USING WK-C-VCLE-RECORD
003270        IF WK-C-VCLE-CAN-TRANSACT NOT = "Y"
003280           SET WK-C-REQUEST-REJECTED TO TRUE
003290           MOVE "CLIENT NOT ELIGIBLE" TO WK-C-REJECT-REASON
003300        ELSE
003310           MOVE REQ-ACCOUNT-ID  TO WK-C-VACB-ACCT-ID
003320           MOVE "WITHDRAW"      TO WK-C-VACB-OPERATION
003330           MOVE REQ-AMOUNT      TO WK-C-VACB-AMOUNT
003340           CALL "MBKVACB" USING WK-C-VACB-RECORD
003350           ADD 1 TO WK-N-WITH-COUNT
003360           ADD REQ-AMOUNT TO WK-N-WITH-AMOUNT
003370           MOVE REQ-ACCOUNT-ID          TO WK-N-WRT-ACCOUNT-ID
003380           MOVE WK-C-VACB-CLIENT-ID     TO WK-N-WRT-CLIENT-ID
003390           MOVE "WITHDRAWAL"            TO WK-C-WRT-TYPE
003400           MOVE REQ-AMOUNT              TO WK-N-WRT-AMOUNT
003410           MOVE WK-C-VACB-NEW-BALANCE   TO WK-N-WRT-BALANCE-AFTER
003420           MOVE ZERO                    TO WK-N-WRT-DEST-ACCOUNT-ID
003430                                            WK-N-WRT-SOURCE-ACCOUNT-ID
003440           MOVE "COMPLETED"             TO WK-C-WRT-STATUS
003450           MOVE SPACES                  TO WK-C-WRT-FAILURE-REASON
003460           MOVE REQ-DESCRIPTION         TO WK-C-WRT-DESCRIPTION
003470           PERFORM D000-WRITE-TRANSACTION
003480              THRU D999-WRITE-TRANSACTION-EX
003490        END-IF
003500     END-IF.
003510
003520*================================================================*
003530 C199-POST-WITHDRAWAL-EX.
003540*================================================================*
003550 EXIT.
003560
003570*----------------------------------------------------------------*
003580 C200-POST-TRANSFER.
003590*----------------------------------------------------------------*
003600     IF REQ-DEST-ACCOUNT-ID = ZERO
003610        OR REQ-DEST-ACCOUNT-ID = REQ-ACCOUNT-ID
003620        SET WK-C-REQUEST-REJECTED TO TRUE
003630        MOVE "CANNOT TRANSFER TO SAME ACCOUNT" TO
003640           WK-C-REJECT-REASON
003650     ELSE
003660        MOVE REQ-ACCOUNT-ID  TO WK-C-VACB-ACCT-ID
003670        MOVE "CANWITH"       TO WK-C-VACB-OPERATION
003680        MOVE REQ-AMOUNT      TO WK-C-VACB-AMOUNT
003690        CALL "MBKVACB" USING WK-C-VACB-RECORD
003700        IF WK-C-VACB-RETURN-CD NOT = "00"
003710           SET WK-C-REQUEST-REJECTED TO TRUE
003720           PERFORM C010-SET-VACB-REJECT-REASON
003730        ELSE
003740           MOVE WK-C-VACB-CLIENT-ID TO WK-N-SRC-CLIENT-ID
003750           MOVE REQ-DEST-ACCOUNT-ID TO WK-C-VACB-ACCT-ID
003760           MOVE "CANWITH"           TO WK-C-VACB-OPERATION
003770           MOVE ZERO                TO WK-C-VACB-AMOUNT
003780           CALL "MBKVACB" USING WK-C-VACB-RECORD
003790           IF WK-C-VACB-RETURN-CD NOT = "00"
003800              SET WK-C-REQUEST-REJECTED TO TRUE
003810              PERFORM C010-SET-VACB-REJECT-REASON
003820           ELSE
003830              MOVE WK-C-VACB-CLIENT-ID TO WK-N-DEST-CLIENT-ID
003840              PERFORM C210-CHECK-TRANSFER-ELIGIBLE
003850              IF WK-C-REQUEST-OK
003860                 PERFORM C220-APPLY-TRANSFER
003870              END-IF
003880           END-IF
003890        END-IF
003900     END-IF.
003910
003920*================================================================*
003930 C299-POST-TRANSFER-EX.
003940*================================================================*
003950 EXIT.
003960
003970*----------------------------------------------------------------*
003980 C210-CHECK-TRANSFER-ELIGIBLE.
003990*----------------------------------------------------------------*
004000     MOVE WK-N-SRC-CLIENT-ID TO WK-C-VCLE-CLIENT-ID.
004010     CALL "MBKVCLE" USING WK-C-VCLE-RECORD.
004020     IF WK-C-VCLE-CAN-TRANSACT NOT = "Y"
004030        SET WK-C-REQUEST-REJECTED TO TRUE
004040        MOVE "SOURCE CLIENT NOT ELIGIBLE" TO WK-C-REJECT-REASON
004050     ELSE
004060        MOVE WK-N-DEST-CLIENT-ID TO WK-C-VCLE-CLIENT-ID
004070        CALL "MBKVCLE" USING WK-C-VCLE-RECORD
004080        IF WK-C-VCLE-CAN-TRANSACT NOT = "Y"
004090           SET WK-C-REQUEST-REJECTED TO TRUE
004100           MOVE "DEST CLIENT NOT ELIGIBLE" TO WK-C-REJECT-REASON
004110        END-IF
004120     END-IF.
004130
004140*----------------------------------------------------------------*
004150 C220-APPLY-TRANSFER.
004160*----------------------------------------------------------------*
004170     MOVE REQ-ACCOUNT-ID  TO WK-C-VACB-ACCT-ID.
004180     MOVE "WITHDRAW"      TO WK-C-VACB-OPERATION.
004190     MOVE REQ-AMOUNT      TO WK-C-VACB-AMOUNT.
004200     CALL "MBKVACB" USING WK-C-VACB-RECORD.
004210     MOVE WK-C-VACB-NEW-BALANCE TO WK-N-SRC-NEW-BALANCE.
004220     MOVE REQ-ACCOUNT-ID           TO WK-N-WRT-ACCOUNT-ID.
004230     MOVE WK-N-SRC-CLIENT-ID       TO WK-N-WRT-CLIENT-ID.
004240     MOVE "TRANSFER"               TO WK-C-WRT-TYPE.
004250     MOVE REQ-AMOUNT               TO WK-N-WRT-AMOUNT.
004260     MOVE WK-N-SRC-NEW-BALANCE     TO WK-N-WRT-BALANCE-AFTER.
004270     MOVE REQ-DEST-ACCOUNT-ID      TO WK-N-WRT-DEST-ACCOUNT-ID.
004280     MOVE ZERO                     TO WK-N-WRT-SOURCE-ACCOUNT-ID.
004290     MOVE "COMPLETED"              TO WK-C-WRT-STATUS.
004300     MOVE SPACES                   TO WK-C-WRT-FAILURE-REASON.
004310     MOVE REQ-DESCRIPTION          TO WK-C-WRT-DESCRIPTION.
004320     PERFORM D000-WRITE-TRANSACTION
004330        THRU D999-WRITE-TRANSACTION-EX.
004340
004350     MOVE REQ-DEST-ACCOUNT-ID TO WK-C-VACB-ACCT-ID.
004360     MOVE "DEPOSIT"           TO WK-C-VACB-OPERATION.
004370     MOVE REQ-AMOUNT          TO WK-C-VACB-AMOUNT.
004380     CALL "MBKVACB" USING WK-C-VACB-RECORD.
004390     MOVE WK-C-VACB-NEW-BALANCE TO WK-N-DEST-NEW-BALANCE.
004400     MOVE REQ-DEST-ACCOUNT-ID      TO WK-N-WRT-ACCOUNT-ID.
004410     MOVE WK-N-DEST-CLIENT-ID      TO WK-N-WRT-CLIENT-ID.
004420     MOVE "TRANSFER"               TO WK-C-WRT-TYPE.
004430     MOVE REQ-AMOUNT               TO WK-N-WRT-AMOUNT.
004440     MOVE WK-N-DEST-NEW-BALANCE    TO WK-N-WRT-BALANCE-AFTER.
004450     MOVE ZERO                     TO WK-N-WRT-DEST-ACCOUNT-ID.
004460     MOVE REQ-ACCOUNT-ID           TO WK-N-WRT-SOURCE-ACCOUNT-ID.
004470     MOVE "COMPLETED"              TO WK-C-WRT-STATUS.
004480     MOVE SPACES                   TO WK-C-WRT-FAILURE-REASON.
004490     MOVE REQ-DESCRIPTION          TO WK-C-WRT-DESCRIPTION.
004500     PERFORM D000-WRITE-TRANSACTION
004510        THRU D999-WRITE-TRANSACTION-EX.
004520
004530     ADD 1 TO WK-N-XFER-COUNT.
004540     ADD REQ-AMOUNT TO WK-N-XFER-AMOUNT.
004550
004560*----------------------------------------------------------------*
004570 C900-POST-REJECTED.
004580*----------------------------------------------------------------*
004590     ADD 1 TO WK-N-REJECT-COUNT.
004600     MOVE REQ-ACCOUNT-ID          TO WK-N-WRT-ACCOUNT-ID.
004610     PERFORM C910-LOOKUP-REJECT-CLIENT
004620        THRU C919-LOOKUP-REJECT-CLIENT-EX.
004630     MOVE REQ-TYPE                TO WK-C-WRT-TYPE.
004640     MOVE REQ-AMOUNT               TO WK-N-WRT-AMOUNT.
004650     MOVE ZERO                    TO WK-N-WRT-BALANCE-AFTER.
004660     MOVE REQ-DEST-ACCOUNT-ID      TO WK-N-WRT-DEST-ACCOUNT-ID.
004670     MOVE ZERO                    TO WK-N-WRT-SOURCE-ACCOUNT-ID.
004680     MOVE "FAILED"                 TO WK-C-WRT-STATUS.
004690     MOVE WK-C-REJECT-REASON       TO WK-C-WRT-FAILURE-REASON.
004700     MOVE REQ-DESCRIPTION          TO WK-C-WRT-DESCRIPTION.
004710     PERFORM D000-WRITE-TRANSACTION
004720        THRU D999-WRITE-TRANSACTION-EX.
004730
004740*================================================================*
004750 C999-POST-REJECTED-EX.
004760*================================================================*
004770 EXIT.
004780
004790*----------------------------------------------------------------*
004800* C900 CAN BE REACHED FOR A REQUEST THAT NEVER GOT AS FAR AS THE
004810* MBKVACB CALL (INVALID AMOUNT, UNKNOWN REQUEST TYPE) - WK-C-VACB-
004820* CLIENT-ID AT THAT POINT STILL HOLDS THE PRIOR REQUEST'S ANSWER,
004830* SO THE OWNING CLIENT IS RE-PROBED HERE INSTEAD OF TRUSTING IT.
004840* A ZERO-AMOUNT "CANWITH" IS HARMLESS EVEN IF THE ACCOUNT TURNS
004850* OUT NOT TO EXIST - WK-N-WRT-CLIENT-ID IS LEFT ZERO IN THAT CASE.
004860*----------------------------------------------------------------*
004870 C910-LOOKUP-REJECT-CLIENT.
004880*----------------------------------------------------------------*
004890     MOVE ZERO            TO WK-N-WRT-CLIENT-ID.
004900     MOVE REQ-ACCOUNT-ID  TO WK-C-VACB-ACCT-ID.
004910     MOVE "CANWITH"       TO WK-C-VACB-OPERATION.
004920     MOVE ZERO            TO WK-C-VACB-AMOUNT.
004930     CALL "MBKVACB" USING WK-C-VACB-RECORD.
004940     IF WK-C-VACB-RETURN-CD = "00"
004950        MOVE WK-C-VACB-CLIENT-ID TO WK-N-WRT-CLIENT-ID
004960     END-IF.
004970
004980*================================================================*
004990 C919-LOOKUP-REJECT-CLIENT-EX.
005000*================================================================*
005010 EXIT.
005020
005030*----------------------------------------------------------------*
005040 D000-WRITE-TRANSACTION.
005050*----------------------------------------------------------------*
005060     MOVE "TXN "           TO WK-C-GNUM-TYPE.
005070     CALL "MBKGNUM" USING WK-C-GNUM-RECORD.
005080     MOVE WK-C-GNUM-TXN-ID TO WK-N-TXN-ID-WORK.
005090     INITIALIZE TRANSACTION-RECORD-DATA.
005100     MOVE WK-N-TXN-ID-WORK         TO TXN-ID.
005110     MOVE WK-N-WRT-ACCOUNT-ID      TO TXN-ACCOUNT-ID.
005120     MOVE WK-N-WRT-CLIENT-ID       TO TXN-CLIENT-ID.
005130     MOVE WK-C-WRT-TYPE            TO TXN-TYPE.
005140     MOVE WK-N-WRT-AMOUNT          TO TXN-AMOUNT.
005150     MOVE WK-N-WRT-BALANCE-AFTER   TO TXN-BALANCE-AFTER.
005160     MOVE WK-C-GNUM-TXN-REFERENCE  TO TXN-REFERENCE.
005170     MOVE WK-C-WRT-DESCRIPTION     TO TXN-DESCRIPTION.
005180     MOVE WK-N-WRT-DEST-ACCOUNT-ID TO TXN-DEST-ACCOUNT-ID.
005190     MOVE WK-N-WRT-SOURCE-ACCOUNT-ID TO TXN-SOURCE-ACCOUNT-ID.
005200     MOVE WK-C-WRT-STATUS          TO TXN-STATUS.
005210     MOVE WK-C-WRT-FAILURE-REASON  TO TXN-FAILURE-REASON.
005220     WRITE TRANSACTION-RECORD.
005230     IF WK-C-TXN-FILE-STATUS NOT = "00"
005240        DISPLAY "MBKPTXN - WRITE ERROR - TRANSACTION-FILE"
005250        DISPLAY "FILE STATUS IS " WK-C-TXN-FILE-STATUS
005260        GO TO Y900-ABNORMAL-TERMINATION
005270     END-IF.
005280
005290*================================================================*
005300 D999-WRITE-TRANSACTION-EX.
005310*================================================================*
005320 EXIT.
005330
005340*----------------------------------------------------------------*
005350 E000-PRINT-REPORT.
005360*----------------------------------------------------------------*
005370     OPEN OUTPUT REPORT-FILE.
005380     IF WK-C-RPT-FILE-STATUS NOT = "00"
005390        DISPLAY "MBKPTXN - OPEN FILE ERROR - REPORT-FILE"
005400        DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
005410        GO TO Y900-ABNORMAL-TERMINATION
005420     END-IF.
005430     MOVE SPACES TO RPT-LINE.
005440     STRING "MICROBANK TRANSACTION POSTING RUN" DELIMITED BY SIZE
005450        INTO RPT-LINE.
005460     WRITE RPT-LINE.
005470     MOVE SPACES TO RPT-LINE.
005480     STRING "----------------------------------" DELIMITED BY SIZE
005490        INTO RPT-LINE.
005500     WRITE RPT-LINE.
005510     MOVE "DEPOSITS      "   TO WK-C-RPT-LABEL.
005520     MOVE WK-N-DEP-COUNT     TO WK-N-RPT-COUNT.
005530     MOVE WK-N-DEP-AMOUNT    TO WK-N-RPT-AMOUNT.
005540     PERFORM E100-PRINT-AMOUNT-LINE.
005550     MOVE "WITHDRAWALS   "   TO WK-C-RPT-LABEL.
005560     MOVE WK-N-WITH-COUNT    TO WK-N-RPT-COUNT.
005570     MOVE WK-N-WITH-AMOUNT   TO WK-N-RPT-AMOUNT.
005580     PERFORM E100-PRINT-AMOUNT-LINE.
005590     MOVE "TRANSFERS     "   TO WK-C-RPT-LABEL.
005600     MOVE WK-N-XFER-COUNT    TO WK-N-RPT-COUNT.
005610     MOVE WK-N-XFER-AMOUNT   TO WK-N-RPT-AMOUNT.
005620     PERFORM E100-PRINT-AMOUNT-LINE.
005630     PERFORM E200-PRINT-REJECT-LINE.
005640     CLOSE REPORT-FILE.
005650
005660*================================================================*
005670 E999-PRINT-REPORT-EX.
005680*================================================================*
005690 EXIT.
005700
005710*----------------------------------------------------------------*
005720 E100-PRINT-AMOUNT-LINE.
005730*----------------------------------------------------------------*
005740     MOVE WK-N-RPT-COUNT  TO WK-C-RPT-COUNT-EDIT.
005750     MOVE WK-N-RPT-AMOUNT TO WK-C-RPT-AMOUNT-EDIT.
005760     MOVE SPACES TO RPT-LINE.
005770     STRING WK-C-RPT-LABEL      DELIMITED BY SIZE
005780            "COUNT: "           DELIMITED BY SIZE
005790            WK-C-RPT-COUNT-EDIT DELIMITED BY SIZE
005800            "   AMOUNT: "       DELIMITED BY SIZE
005810            WK-C-RPT-AMOUNT-EDIT DELIMITED BY SIZE
005820            INTO RPT-LINE.
005830     WRITE RPT-LINE.
005840
005850*----------------------------------------------------------------*
005860 E200-PRINT-REJECT-LINE.
005870*----------------------------------------------------------------*
005880     MOVE WK-N-REJECT-COUNT TO WK-C-RPT-COUNT-EDIT.
005890     MOVE SPACES TO RPT-LINE.
005900     STRING "REJECTED      "    DELIMITED BY SIZE
005910            "COUNT: "           DELIMITED BY SIZE
005920            WK-C-RPT-COUNT-EDIT DELIMITED BY SIZE
005930            INTO RPT-LINE.
005940     WRITE RPT-LINE.
005950
005960*-----------------------------------------------------------------
005970*
005980 Y900-ABNORMAL-TERMINATION.
005990*-----------------------------------------------------------------
006000*
006010     PERFORM Z000-END-PROGRAM-ROUTINE.
006020     EXIT PROGRAM.
006030
006040*-----------------------------------------------------------------
006050*
006060 Z000-END-PROGRAM-ROUTINE.
006070*-----------------------------------------------------------------
006080*
006090     CLOSE TXN-REQUEST-FILE.
006100     CLOSE TRANSACTION-FILE.
006110     DISPLAY "MBKPTXN - DEPOSITS POSTED    : " WK-N-DEP-COUNT.
006120     DISPLAY "MBKPTXN - WITHDRAWALS POSTED : " WK-N-WITH-COUNT.
006130     DISPLAY "MBKPTXN - TRANSFERS POSTED   : " WK-N-XFER-COUNT.
006140     DISPLAY "MBKPTXN - REQUESTS REJECTED  : " WK-N-REJECT-COUNT.
006150
006160*=================================================================
006170*
006180 Z999-END-PROGRAM-ROUTINE-EX.
006190*=================================================================
006200*
006210 EXIT.
