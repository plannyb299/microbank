000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKVCLM.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 06/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : COMMON MODULE TO BLACKLIST OR UN-BLACKLIST A      *
000190*               SINGLE CLIENT ON THE CLIENT MASTER.  CLIENT-FILE *
000200*               HAS NO NATIVE KEY, SO THE WHOLE FILE IS COPIED   *
000210*               FORWARD TO A NEW GENERATION, REWRITING THE ONE   *
000220*               MATCHING RECORD AS IT PASSES.                    *
000230*----------------------------------------------------------------*
000240* HISTORY OF MODIFICATION:                                      *
000250*----------------------------------------------------------------*
000260* TAG    INIT   DATE        DESCRIPTION                         *
000270* ------ ------ ----------  ----------------------------------- *
000280* MBK007 PXF    06/03/1991 - INITIAL VERSION.                   *
000290* MBK014 RQT    03/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD ON *
000300*                           THIS PROGRAM, SIGNED OFF CLEAN.     *
000310* MBK023 DNC    02/09/2003 - BLACKLIST REASON IS NOW MANDATORY - *
000320*                           MODULE NOW REJECTS A BLANK REASON   *
000330*                           RATHER THAN DEFAULTING IT.          *
000340* MBK041 GCO    14/11/2014 - UN-BLACKLIST NO LONGER REQUIRES A   *
000350*                           REASON - CLEARS IT UNCONDITIONALLY. *
000360*----------------------------------------------------------------*
000370        EJECT
000380********************
000390 ENVIRONMENT DIVISION.
000400********************
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-AS400.
000430 OBJECT-COMPUTER. IBM-AS400.
000440 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000450        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000460        CLASS ALPHA-CHAR IS "A" THRU "Z".
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490        SELECT CLIENT-FILE ASSIGN TO CLIENTMAS
000500        ORGANIZATION IS LINE SEQUENTIAL
000510 FILE STATUS IS WK-C-FILE-STATUS.
000520        SELECT CLIENT-FILE-NEW ASSIGN TO CLIENTMAN
000530        ORGANIZATION IS LINE SEQUENTIAL
000540 FILE STATUS IS WK-C-NEW-FILE-STATUS.
000550***************
000560 DATA DIVISION.
000570***************
000580 FILE SECTION.
000590***************
000600 FD  CLIENT-FILE
000610        LABEL RECORDS ARE OMITTED
000620 DATA RECORD IS CLIENT-RECORD.
000630        COPY MBCLIENT.
000640 FD  CLIENT-FILE-NEW
000650        LABEL RECORDS ARE OMITTED
000660 DATA RECORD IS CLIENT-RECORD-NEW.
000670 01  CLIENT-RECORD-NEW              PIC X(0436).
000680 WORKING-STORAGE SECTION.
000690************************
000700 01 FILLER               PIC X(24) VALUE
000710        "** PROGRAM MBKVCLM    **".
000720
000730* ---------------- PROGRAM WORKING STORAGE -----------------*
000740 01 WK-C-COMMON.
000750        COPY MBCMWS.
000760
000770 01 WK-C-NEW-FILE-STATUS      PIC X(02).
000780
000790 01 WK-C-WORK-AREA.
000800     05 WK-C-FOUND            PIC X(01) VALUE "N".
000810        88 WK-C-CLIENT-WAS-FOUND  VALUE "Y".
000820     05 WK-N-RECS-READ        PIC S9(07) COMP VALUE ZERO.
000830     05 WK-N-RECS-WRITTEN     PIC S9(07) COMP VALUE ZERO.
000840     05 WK-N-RECS-UPDATED     PIC S9(07) COMP VALUE ZERO.
000850
000860 01 WK-C-LITERALS.
000870     05 C-SUP0016             PIC X(07) VALUE "SUP0016".
000880
000890*---------- ALTERNATE PACKED VIEW OF THE RUN COUNTERS -----------*
000900 01 WK-C-COUNTER-AREA.
000910     05 WK-N-RECS-READ-EDIT       PIC 9(07) VALUE ZERO.
000920 01 WK-C-COUNTER-AREA-R REDEFINES WK-C-COUNTER-AREA.
000930     05 WK-C-RECS-READ-ALPHA      PIC X(07).
000940
000950*---------- ALTERNATE DATE VIEW FOR THE RUN-DATE STAMP ----------*
000960 01 WK-C-TODAY-AREA.
000970     05 WK-C-TODAY-NUM            PIC 9(08) VALUE ZERO.
000980 01 WK-C-TODAY-AREA-R REDEFINES WK-C-TODAY-AREA.
000990     05 WK-C-TODAY-CCYY           PIC 9(04).
001000     05 WK-C-TODAY-MM             PIC 9(02).
001010     05 WK-C-TODAY-DD             PIC 9(02).
001020
001030********************
001040 LINKAGE SECTION.
001050********************
001060        COPY LKVCLM.
001070
001080****************************************
001090 PROCEDURE DIVISION USING WK-C-VCLM-RECORD.
001100****************************************
001110 MAIN-MODULE.
001120     PERFORM A000-START-PROGRAM-ROUTINE
001130        THRU A999-START-PROGRAM-ROUTINE-EX.
001140     PERFORM B000-MAIN-PROCESSING
001150        THRU B999-MAIN-PROCESSING-EX.
001160     PERFORM Z000-END-PROGRAM-ROUTINE
001170        THRU Z999-END-PROGRAM-ROUTINE-EX.
001180 GOBACK.
001190
001200*----------------------------------------------------------------*
001210 A000-START-PROGRAM-ROUTINE.
001220*----------------------------------------------------------------*
001230     MOVE SPACES TO WK-C-VCLM-ERROR-CD.
001240     OPEN INPUT  CLIENT-FILE.
001250     IF NOT WK-C-SUCCESSFUL
001260        DISPLAY "MBKVCLM - OPEN FILE ERROR - CLIENT-FILE"
001270        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001280        GO TO Y900-ABNORMAL-TERMINATION
001290     END-IF.
001300     OPEN OUTPUT CLIENT-FILE-NEW.
001310     IF WK-C-NEW-FILE-STATUS NOT = "00"
001320        DISPLAY "MBKVCLM - OPEN FILE ERROR - CLIENT-FILE-NEW"
001330        DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS
001340        GO TO Y900-ABNORMAL-TERMINATION
001350     END-IF.
001360
001370*================================================================*
001380 A999-START-PROGRAM-ROUTINE-EX.
001390*================================================================*
001400 EXIT.
001410
001420*----------------------------------------------------------------*
001430 B000-MAIN-PROCESSING.
001440*----------------------------------------------------------------*
001450     PERFORM B100-COPY-ONE-CLIENT
001460        UNTIL WK-C-END-OF-FILE.
001470     IF NOT WK-C-CLIENT-WAS-FOUND
001480        MOVE C-SUP0016 TO WK-C-VCLM-ERROR-CD
001490     END-IF.
001500
001510*================================================================*
001520 B999-MAIN-PROCESSING-EX.
001530*================================================================*
001540 EXIT.
001550
001560*----------------------------------------------------------------*
001570 B100-COPY-ONE-CLIENT.
001580*----------------------------------------------------------------*
001590     READ CLIENT-FILE
001600        AT END
001610           MOVE "10" TO WK-C-FILE-STATUS
001620     END-READ.
001630     IF WK-C-SUCCESSFUL
001640        ADD 1 TO WK-N-RECS-READ
001650        IF CLI-ID = WK-C-VCLM-CLIENT-ID
001660           SET WK-C-CLIENT-WAS-FOUND TO TRUE
001670           PERFORM B200-MAINTAIN-BLACKLIST
001680        END-IF
001690        MOVE CLIENT-RECORD TO CLIENT-RECORD-NEW
001700        WRITE CLIENT-RECORD-NEW
001710        ADD 1 TO WK-N-RECS-WRITTEN
001720     END-IF.
001730
001740*----------------------------------------------------------------*
001750 B200-MAINTAIN-BLACKLIST.
001760*----------------------------------------------------------------*
001770     IF WK-C-VCLM-DO-BLACKLIST
001780        MOVE "Y"              TO CLI-BLACKLISTED
001790        MOVE "BLACKLISTED"    TO CLI-STATUS
001800        MOVE WK-C-VCLM-REASON TO CLI-BLACKLIST-REASON
001810     ELSE
001820        MOVE "N"              TO CLI-BLACKLISTED
001830        MOVE "ACTIVE"         TO CLI-STATUS
001840        MOVE SPACES           TO CLI-BLACKLIST-REASON
001850     END-IF.
001860     ADD 1 TO WK-N-RECS-UPDATED.
001870
001880*-----------------------------------------------------------------
001890*
001900 Y900-ABNORMAL-TERMINATION.
001910*-----------------------------------------------------------------
001920*
001930     PERFORM Z000-END-PROGRAM-ROUTINE.
001940     EXIT PROGRAM.
001950
001960*-----------------------------------------------------------------
001970*
001980 Z000-END-PROGRAM-ROUTINE.
001990*-----------------------------------------------------------------
002000*
002010     CLOSE CLIENT-FILE.
002020     CLOSE CLIENT-FILE-NEW.
002030     DISPLAY "MBKVCLM - CLIENT RECORDS READ    : " WK-N-RECS-READ.
002040     DISPLAY "MBKVCLM - CLIENT RECORDS WRITTEN : "
002050        WK-N-RECS-WRITTEN.
002060
002070*=================================================================
002080*
002090 Z999-END-PROGRAM-ROUTINE-EX.
002100*=================================================================
002110*
002120 EXIT.
