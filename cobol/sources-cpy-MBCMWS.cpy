000100*-----------------------------------------------------------------
000110* MBCMWS.cpybk
000120* COMMON WORK STORAGE - FILE STATUS / SUCCESS CONDITIONS
000130* COPY'D INTO WK-C-COMMON IN EVERY MICROBANK BATCH PROGRAM.
000140*-----------------------------------------------------------------
000150* HISTORY OF MODIFICATION:
000160*-----------------------------------------------------------------
000170* TAG    INIT   DATE        DESCRIPTION
000180* ------ ------ ----------  -----------------------------------
000190* MBK001 PXF    14/02/1991  INITIAL VERSION - LIFTED OUT OF THE
000200*                           DUPLICATED FILE-STATUS WORK AREA EVERY
000210*                           BATCH PGM USED TO CARRY OF ITS OWN, SO
000220*                           EVERY BATCH PGM NOW SHARES ONE COPY.
000230* MBK014 RQT    03/11/1998  Y2K - WK-C-RUN-DATE EXPANDED TO
000240*                           CCYYMMDD, 4-DIGIT CENTURY ADDED.
000250* MBK022 LNW    19/06/2003  ADDED WK-C-DUPLICATE-KEY CONDITION
000260*                           FOR THE ACCT/TXN NUMBER GENERATORS.
000270*-----------------------------------------------------------------
000280 01  WK-C-FILE-STATUS            PIC X(02).
000290     88  WK-C-SUCCESSFUL              VALUE "00" "02" "04".
000300     88  WK-C-END-OF-FILE             VALUE "10".
000310     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
000320     88  WK-C-DUPLICATE-KEY           VALUE "22".
000330     88  WK-C-INVALID-KEY              VALUE "21" "22" "23" "24".
000340
000350 01  WK-C-RUN-DATE               PIC 9(08) VALUE ZEROES.
000360*                                TODAY'S DATE, CCYYMMDD, SET BY
000370*                                ACCEPT ... FROM DATE YYYYMMDD
000380*                                AT THE TOP OF EACH RUN.
000390 01  WK-C-RUN-DATE-RED REDEFINES WK-C-RUN-DATE.
000400     05  WK-C-RUN-CCYY            PIC 9(04).
000410     05  WK-C-RUN-MM              PIC 9(02).
000420     05  WK-C-RUN-DD              PIC 9(02).
000430
000440 01  WK-N-SUBSCRIPT-MAX          PIC S9(04) COMP VALUE 9999.
000450*                                GUARD VALUE FOR TABLE-LOAD LOOPS
000460*                                SO A RUNAWAY MASTER FILE CANNOT
000470*                                OVERFLOW WK-CLI-TABLE/WK-ACT-IDX.
000480 01  FILLER                       PIC X(20) VALUE SPACES.
000490*                                RESERVED FOR FUTURE COMMON FLAGS
