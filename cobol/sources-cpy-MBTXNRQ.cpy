000100*-----------------------------------------------------------------
000110* MBTXNRQ.cpybk
000120*-----------------------------------------------------------------
000130* I-O FORMAT: TXN-REQUEST-RECORD  FROM FILE TXN-REQUEST-FILE
000140* INCOMING TRANSACTION REQUEST DECK - READ IN ARRIVAL ORDER,
000150* NO RE-SEQUENCING, BY THE POSTING ENGINE (MBKPTXN).
000160*-----------------------------------------------------------------
000170* HISTORY OF MODIFICATION:
000180*-----------------------------------------------------------------
000190* TAG    INIT   DATE        DESCRIPTION
000200* ------ ------ ----------  -----------------------------------
000210* MBK004 PXF    25/02/1991  INITIAL VERSION.
000220* MBK019 DNC    12/01/2000  ADDED REQ-DEST-ACCOUNT-ID FOR THE
000230*                           NEW TRANSFER REQUEST TYPE.
000240*-----------------------------------------------------------------
000250 01  TXN-REQUEST-RECORD            PIC X(0540).
000260*-----------------------------------------------------------------
000270* I-O FORMAT: TXN-REQUEST-RECORD-DATA REDEFINES TXN-REQUEST-RECORD
000280*-----------------------------------------------------------------
000290 01  TXN-REQUEST-RECORD-DATA REDEFINES TXN-REQUEST-RECORD.
000300     05  REQ-ACCOUNT-ID            PIC 9(09).
000310*                                SOURCE/PRIMARY ACCOUNT
000320     05  REQ-TYPE                  PIC X(10).
000330*                                DEPOSIT / WITHDRAWAL / TRANSFER
000340         88  REQ-TYPE-DEPOSIT           VALUE "DEPOSIT".
000350         88  REQ-TYPE-WITHDRAWAL        VALUE "WITHDRAWAL".
000360         88  REQ-TYPE-TRANSFER          VALUE "TRANSFER".
000370     05  REQ-AMOUNT                PIC S9(17)V99 COMP-3.
000380*                                REQUESTED AMOUNT - MUST BE
000390*                                GREATER THAN 0.00
000400     05  REQ-DESCRIPTION           PIC X(500).
000410*                                OPTIONAL NARRATIVE
000420     05  REQ-DEST-ACCOUNT-ID       PIC 9(09).
000430*                                DESTINATION ACCOUNT, TRANSFERS
000440*                                ONLY; ZERO IF NOT APPLICABLE
000450     05  FILLER                    PIC X(02) VALUE SPACES.
000460*                                RESERVED FOR FUTURE REQUEST
000470*                                ATTRIBUTES - DO NOT REUSE
