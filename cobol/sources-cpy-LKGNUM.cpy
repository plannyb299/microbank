000100*-----------------------------------------------------------------
000110* LKGNUM.cpybk - LINKAGE FOR MBKGNUM (NUMBER GENERATION)
000120*-----------------------------------------------------------------
000130* HISTORY OF MODIFICATION:
000140* MBK010 PXF 11/03/1991 - INITIAL VERSION
000150*-----------------------------------------------------------------
000160 01  WK-C-GNUM-RECORD.
000170     05  WK-C-GNUM-INPUT.
000180         10  WK-C-GNUM-TYPE           PIC X(04).
000190*                                "ACCT" OR "TXN " - WHICH KIND
000200*                                OF NUMBER TO GENERATE
000210             88  WK-C-GNUM-TYPE-ACCT        VALUE "ACCT".
000220             88  WK-C-GNUM-TYPE-TXN         VALUE "TXN ".
000230     05  WK-C-GNUM-OUTPUT.
000240         10  WK-C-GNUM-ACCT-NUMBER    PIC X(11).
000250*                                "ACC" + 8 DIGITS, SET WHEN
000260*                                WK-C-GNUM-TYPE-ACCT
000270         10  WK-C-GNUM-ACCT-ID        PIC 9(09).
000280*                                NUMERIC SEED USED AS THE NEW
000290*                                ACCOUNT'S ACT-ID / RRN
000300         10  WK-C-GNUM-TXN-REFERENCE  PIC X(15).
000310*                                "TXN" + 12 DIGITS, SET WHEN
000320*                                WK-C-GNUM-TYPE-TXN
000325         10  WK-C-GNUM-TXN-ID         PIC 9(09).
000326*                                RUN-LOCAL MONOTONIC COUNTER FOR
000327*                                TRANSACTION-RECORD'S TXN-ID, SET
000328*                                WHEN WK-C-GNUM-TYPE-TXN
000330         10  WK-C-GNUM-RETRY-COUNT    PIC 9(02) COMP-3.
000340*                                NUMBER OF COLLISION RETRIES
000350*                                TAKEN - FOR THE RUN LOG ONLY
000360         10  WK-C-GNUM-RETURN-CD      PIC X(02) VALUE "00".
000370*                                "00" OK  "90" EXHAUSTED RETRIES
000380         10  FILLER                   PIC X(05) VALUE SPACES.
