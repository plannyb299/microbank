000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKVACB.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 08/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : COMMON MODULE TO APPLY A SINGLE DEPOSIT OR         *
000190*               WITHDRAWAL TO THE ACCOUNT MASTER, OR TO PROBE     *
000200*               WHETHER A WITHDRAWAL WOULD BE ALLOWED WITHOUT     *
000210*               MUTATING THE BALANCE (CANWITH - USED BY THE       *
000220*               POSTING ENGINE AHEAD OF A TRANSFER DEBIT LEG).    *
000230*----------------------------------------------------------------*
000240* HISTORY OF MODIFICATION:                                      *
000250*----------------------------------------------------------------*
000260* TAG    INIT   DATE        DESCRIPTION                         *
000270* ------ ------ ----------  ----------------------------------- *
000280* MBK008 PXF    08/03/1991 - INITIAL VERSION.                   *
000290* MBK014 RQT    03/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD ON *
000300*                           THIS PROGRAM, SIGNED OFF CLEAN.     *
000310* MBK027 LNW    11/03/2006 - BALANCE WIDENED TO S9(17)V99 TO     *
000320*                           MATCH THE ACCOUNT-FILE REWRITE.     *
000330* MBK029 LNW    02/02/2006 - ADDED CANWITH PROBE OPERATION.      *
000340* MBK044 GCO    19/03/2016 - ACCOUNT-FILE NOW OPENED I-O ONCE BY *
000350*                           THE CALLING PROGRAM AND HELD OPEN -  *
000360*                           THIS MODULE NO LONGER OPENS/CLOSES   *
000370*                           IT SO THAT RRN LOOKUPS STAY CHEAP    *
000380*                           ACROSS A LARGE TRANSACTION BATCH.    *
000390*----------------------------------------------------------------*
000400        EJECT
000410********************
000420 ENVIRONMENT DIVISION.
000430********************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000480        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000490        CLASS ALPHA-CHAR IS "A" THRU "Z".
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520        SELECT ACCOUNT-FILE ASSIGN TO ACCTMAS
000530        ORGANIZATION IS RELATIVE
000540        ACCESS MODE IS RANDOM
000550        RELATIVE KEY IS WK-N-ACCT-RRN
000560 FILE STATUS IS WK-C-FILE-STATUS.
000570***************
000580 DATA DIVISION.
000590***************
000600 FILE SECTION.
000610***************
000620 FD  ACCOUNT-FILE
000630        LABEL RECORDS ARE OMITTED
000640 DATA RECORD IS ACCOUNT-RECORD.
000650        COPY MBACCT.
000660 WORKING-STORAGE SECTION.
000670************************
000680 01 FILLER               PIC X(24) VALUE
000690        "** PROGRAM MBKVACB    **".
000700
000710* ---------------- PROGRAM WORKING STORAGE -----------------*
000720 01 WK-C-COMMON.
000730        COPY MBCMWS.
000740
000750 01 WK-N-ACCT-RRN              PIC 9(09) COMP.
000760*                                RELATIVE KEY - ALWAYS SET EQUAL
000770*                                TO THE ACCOUNT-ID BEING READ
000780
000790 01 WK-C-WORK-AREA.
000800     05 WK-C-ACCOUNT-OPEN      PIC X(01) VALUE "N".
000810        88 WK-C-ACCOUNT-IS-OPEN   VALUE "Y".
000820
000830 01 WK-C-LITERALS.
000840     05 C-RC-OK                PIC X(02) VALUE "00".
000850     05 C-RC-NOT-FOUND         PIC X(02) VALUE "10".
000860     05 C-RC-NOT-ACTIVE        PIC X(02) VALUE "20".
000870     05 C-RC-INSUFFICIENT      PIC X(02) VALUE "30".
000880
000890*---------- ALTERNATE DISPLAY VIEW OF THE RRN --------------------*
000900 01 WK-C-RRN-DISPLAY-AREA.
000910     05 WK-N-ACCT-RRN-EDIT         PIC 9(09) VALUE ZERO.
000920 01 WK-C-RRN-DISPLAY-AREA-R REDEFINES WK-C-RRN-DISPLAY-AREA.
000930     05 WK-C-ACCT-RRN-ALPHA        PIC X(09).
000940
000950*---------- ALTERNATE SIGNED/UNSIGNED VIEW OF THE AMOUNT ---------*
000960 01 WK-C-AMOUNT-AREA.
000970     05 WK-N-AMOUNT-WORK           PIC S9(17)V99 COMP-3 VALUE ZERO.
000980 01 WK-C-AMOUNT-AREA-R REDEFINES WK-C-AMOUNT-AREA.
000990     05 WK-C-AMOUNT-WORK-BYTES     PIC X(10).
001000
001010********************
001020 LINKAGE SECTION.
001030********************
001040        COPY LKVACB.
001050
001060****************************************
001070 PROCEDURE DIVISION USING WK-C-VACB-RECORD.
001080****************************************
001090 MAIN-MODULE.
001100     PERFORM A000-START-PROGRAM-ROUTINE
001110        THRU A999-START-PROGRAM-ROUTINE-EX.
001120     PERFORM B000-MAIN-PROCESSING
001130        THRU B999-MAIN-PROCESSING-EX.
001140 GOBACK.
001150
001160*----------------------------------------------------------------*
001170 A000-START-PROGRAM-ROUTINE.
001180*----------------------------------------------------------------*
001190     IF NOT WK-C-ACCOUNT-IS-OPEN
001200        OPEN I-O ACCOUNT-FILE
001210        IF NOT WK-C-SUCCESSFUL
001220           DISPLAY "MBKVACB - OPEN FILE ERROR - ACCOUNT-FILE"
001230           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001240           GO TO Y900-ABNORMAL-TERMINATION
001250        END-IF
001260        SET WK-C-ACCOUNT-IS-OPEN TO TRUE
001270     END-IF.
001280
001290*================================================================*
001300 A999-START-PROGRAM-ROUTINE-EX.
001310*================================================================*
001320 EXIT.
001330
001340*----------------------------------------------------------------*
001350 B000-MAIN-PROCESSING.
001360*----------------------------------------------------------------*
001370     MOVE C-RC-OK TO WK-C-VACB-RETURN-CD.
001380     MOVE ZERO    TO WK-C-VACB-NEW-BALANCE
001390                     WK-C-VACB-CLIENT-ID.
001400     PERFORM B100-READ-ACCOUNT.
001410     IF WK-C-VACB-RETURN-CD = C-RC-OK
001420        EVALUATE TRUE
001430           WHEN WK-C-VACB-OP-DEPOSIT
001440              PERFORM B200-APPLY-DEPOSIT
001450           WHEN WK-C-VACB-OP-WITHDRAW
001460              PERFORM B300-APPLY-WITHDRAWAL
001470           WHEN WK-C-VACB-OP-CANWITH
001480              PERFORM B400-CHECK-CAN-WITHDRAW
001490        END-EVALUATE
001500     END-IF.
001510
001520*================================================================*
001530 B999-MAIN-PROCESSING-EX.
001540*================================================================*
001550 EXIT.
001560
001570*----------------------------------------------------------------*
001580 B100-READ-ACCOUNT.
001590*----------------------------------------------------------------*
001600     MOVE WK-C-VACB-ACCT-ID TO WK-N-ACCT-RRN.
001610     READ ACCOUNT-FILE.
001620     IF NOT WK-C-SUCCESSFUL
001630        MOVE C-RC-NOT-FOUND TO WK-C-VACB-RETURN-CD
001640     ELSE
001650        MOVE ACT-CLIENT-ID TO WK-C-VACB-CLIENT-ID
001660        IF NOT ACT-STATUS-ACTIVE
001670           MOVE C-RC-NOT-ACTIVE TO WK-C-VACB-RETURN-CD
001680        END-IF
001690     END-IF.
001700
001710*----------------------------------------------------------------*
001720 B200-APPLY-DEPOSIT.
001730*----------------------------------------------------------------*
001740     ADD WK-C-VACB-AMOUNT TO ACT-BALANCE.
001750     MOVE ACT-BALANCE TO WK-C-VACB-NEW-BALANCE.
001760     REWRITE ACCOUNT-RECORD-DATA.
001770     IF NOT WK-C-SUCCESSFUL
001780        DISPLAY "MBKVACB - REWRITE ERROR - ACCOUNT-FILE"
001790        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001800        GO TO Y900-ABNORMAL-TERMINATION
001810     END-IF.
001820
001830*----------------------------------------------------------------*
001840 B300-APPLY-WITHDRAWAL.
001850*----------------------------------------------------------------*
001860     IF ACT-BALANCE NOT < WK-C-VACB-AMOUNT
001870        SUBTRACT WK-C-VACB-AMOUNT FROM ACT-BALANCE
001880        MOVE ACT-BALANCE TO WK-C-VACB-NEW-BALANCE
001890        REWRITE ACCOUNT-RECORD-DATA
001900        IF NOT WK-C-SUCCESSFUL
001910           DISPLAY "MBKVACB - REWRITE ERROR - ACCOUNT-FILE"
001920           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001930           GO TO Y900-ABNORMAL-TERMINATION
001940        END-IF
001950     ELSE
001960        MOVE C-RC-INSUFFICIENT TO WK-C-VACB-RETURN-CD
001970     END-IF.
001980
001990*----------------------------------------------------------------*
002000 B400-CHECK-CAN-WITHDRAW.
002010*----------------------------------------------------------------*
002020     IF ACT-BALANCE < WK-C-VACB-AMOUNT
002030        MOVE C-RC-INSUFFICIENT TO WK-C-VACB-RETURN-CD
002040     ELSE
002050        MOVE ACT-BALANCE TO WK-C-VACB-NEW-BALANCE
002060     END-IF.
002070
002080*-----------------------------------------------------------------
002090*
002100 Y900-ABNORMAL-TERMINATION.
002110*-----------------------------------------------------------------
002120*
002130     CLOSE ACCOUNT-FILE.
002140     EXIT PROGRAM.
