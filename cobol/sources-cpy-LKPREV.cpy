000100*-----------------------------------------------------------------
000110* LKPREV.cpybk - LINKAGE FOR MBKPREV (REVERSAL)
000120*-----------------------------------------------------------------
000130* HISTORY OF MODIFICATION:
000140* MBK012 PXF 13/03/1991 - INITIAL VERSION
000150* MBK033 HTS 15/11/2010 - CARRIES THE ORIGINAL POSTING'S KEY
000160*                         FIELDS ONLY (NOT THE WHOLE LEDGER
000170*                         RECORD) SINCE MBKPTXN HAS ALREADY
000180*                         READ IT FROM THE APPEND-ONLY LEDGER.
000190*-----------------------------------------------------------------
000200 01  WK-C-PREV-RECORD.
000210     05  WK-C-PREV-INPUT.
000220         10  WK-C-PREV-ORIG-TXN-ID    PIC 9(09).
000230*                                TXN-ID OF THE POSTING TO REVERSE
000240         10  WK-C-PREV-ORIG-ACCT-ID   PIC 9(09).
000250*                                TXN-ACCOUNT-ID ON THE ORIGINAL
000260         10  WK-C-PREV-ORIG-CLIENT-ID PIC 9(09).
000270*                                TXN-CLIENT-ID ON THE ORIGINAL
000280         10  WK-C-PREV-ORIG-AMOUNT    PIC S9(17)V99 COMP-3.
000290*                                TXN-AMOUNT ON THE ORIGINAL
000300         10  WK-C-PREV-ORIG-REFERENCE PIC X(15).
000310*                                TXN-REFERENCE OF THE ORIGINAL
000320         10  WK-C-PREV-ORIG-STATUS    PIC X(10).
000330*                                TXN-STATUS OF THE ORIGINAL -
000340*                                MUST BE "COMPLETED"
000350         10  WK-C-PREV-REASON         PIC X(200).
000360*                                REASON FOR THE REVERSAL
000370     05  WK-C-PREV-OUTPUT.
000380         10  WK-C-PREV-NEW-DESCR      PIC X(500).
000390*                                NARRATIVE FOR THE REFUND LEG,
000400*                                REFERENCES THE ORIGINAL
000410*                                TXN-REFERENCE AND THE REASON
000420         10  WK-C-PREV-RETURN-CD      PIC X(02) VALUE "00".
000430*                                "00" OK
000440*                                "10" ORIGINAL NOT COMPLETED
000450*                                "20" CLIENT NOT ELIGIBLE
000460         10  FILLER                   PIC X(05) VALUE SPACES.
