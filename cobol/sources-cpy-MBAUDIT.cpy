000100*-----------------------------------------------------------------
000110* MBAUDIT.cpybk
000120*-----------------------------------------------------------------
000130* I-O FORMAT: AUDIT-LOG-RECORD  FROM FILE AUDIT-LOG-FILE
000140* COMPLIANCE AUDIT TRAIL. PURGED NIGHTLY BY MBKPAUD ON
000150* AUD-CREATED-DATE AGAINST THE RETENTION CUTOFF.
000160*-----------------------------------------------------------------
000170* HISTORY OF MODIFICATION:
000180*-----------------------------------------------------------------
000190* TAG    INIT   DATE        DESCRIPTION
000200* ------ ------ ----------  -----------------------------------
000210* MBK005 PXF    01/03/1991  INITIAL VERSION.
000220* MBK014 RQT    04/11/1998  Y2K - AUD-CREATED-DATE EXPANDED TO
000230*                           CCYYMMDD (9(08)), WAS 9(06) YYMMDD.
000240*-----------------------------------------------------------------
000250 01  AUDIT-LOG-RECORD              PIC X(0079).
000260*-----------------------------------------------------------------
000270* I-O FORMAT: AUDIT-LOG-RECORD-DATA REDEFINES AUDIT-LOG-RECORD
000280*-----------------------------------------------------------------
000290 01  AUDIT-LOG-RECORD-DATA REDEFINES AUDIT-LOG-RECORD.
000300     05  AUD-ID                    PIC 9(09).
000310*                                UNIQUE AUDIT RECORD IDENTIFIER
000320     05  AUD-ENTITY-TYPE           PIC X(20).
000330*                                CLIENT / ACCOUNT / TRANSACTION /
000340*                                SECURITY_EVENT / SYSTEM_EVENT
000350     05  AUD-ACTION                PIC X(30).
000360*                                E.G. DEPOSIT, WITHDRAWAL,
000370*                                ACCOUNT_OPEN, LOGIN_FAILED
000380     05  AUD-CREATED-DATE          PIC 9(08).
000390*                                CCYYMMDD - THE RETENTION/PURGE
000400*                                KEY
000410     05  AUD-CREATED-DATE-RED REDEFINES AUD-CREATED-DATE.
000420         10  AUD-CREATED-CCYY          PIC 9(04).
000430         10  AUD-CREATED-MM            PIC 9(02).
000440         10  AUD-CREATED-DD            PIC 9(02).
000450     05  AUD-STATUS                PIC X(10).
000460*                                SUCCESS / FAILED
000470         88  AUD-STATUS-SUCCESS         VALUE "SUCCESS".
000480         88  AUD-STATUS-FAILED          VALUE "FAILED".
000490     05  FILLER                    PIC X(02) VALUE SPACES.
000500*                                RESERVED - DO NOT REUSE
