000100*-----------------------------------------------------------------
000110* LKVACB.cpybk - LINKAGE FOR MBKVACB (ACCOUNT BALANCE RULES)
000120*-----------------------------------------------------------------
000130* HISTORY OF MODIFICATION:
000140* MBK008 PXF 08/03/1991 - INITIAL VERSION
000150* MBK029 LNW 02/02/2006 - ADDED "CANWITH" OPERATION SO THE
000160*                         POSTING ENGINE CAN PROBE BEFORE A
000170*                         TRANSFER DEBIT WITHOUT MUTATING THE
000180*                         BALANCE.
000190*-----------------------------------------------------------------
000200 01  WK-C-VACB-RECORD.
000210     05  WK-C-VACB-INPUT.
000220         10  WK-C-VACB-ACCT-ID        PIC 9(09).
000230*                                ACCOUNT TO BE READ/UPDATED
000240         10  WK-C-VACB-OPERATION      PIC X(07).
000250*                                "DEPOSIT", "WITHDRAW" OR
000260*                                "CANWITH" (PROBE ONLY)
000270             88  WK-C-VACB-OP-DEPOSIT      VALUE "DEPOSIT".
000280             88  WK-C-VACB-OP-WITHDRAW     VALUE "WITHDRAW".
000290             88  WK-C-VACB-OP-CANWITH      VALUE "CANWITH".
000300         10  WK-C-VACB-AMOUNT         PIC S9(17)V99 COMP-3.
000310*                                AMOUNT TO APPLY - ALWAYS > 0
000320     05  WK-C-VACB-OUTPUT.
000330         10  WK-C-VACB-NEW-BALANCE    PIC S9(17)V99 COMP-3.
000340*                                BALANCE AFTER A SUCCESSFUL
000350*                                DEPOSIT/WITHDRAW; UNCHANGED ON
000360*                                A CANWITH PROBE OR ON REJECT
000370         10  WK-C-VACB-CLIENT-ID      PIC 9(09).
000380*                                ACT-CLIENT-ID OF THE ACCOUNT
000390*                                READ, FOR THE CALLER'S
000400*                                SUBSEQUENT CAN-TRANSACT CHECK
000410         10  WK-C-VACB-RETURN-CD      PIC X(02) VALUE "00".
000420*                                "00" OK
000430*                                "10" ACCOUNT NOT FOUND
000440*                                "20" ACCOUNT NOT ACTIVE
000450*                                "30" INSUFFICIENT FUNDS
000460         10  FILLER                   PIC X(05) VALUE SPACES.
