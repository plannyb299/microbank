000100*-----------------------------------------------------------------
000110* LKGPRM.cpybk - LINKAGE FOR MBKGPRM (RUN PARAMETER RETRIEVAL
000120*                AND UPDATE)
000130*-----------------------------------------------------------------
000140* HISTORY OF MODIFICATION:
000150* MBK011 PXF 12/03/1991 - INITIAL VERSION
000160* MBK049 DNC 10/08/2016 - ADDED WK-C-GPRM-OPERATION SO THE NUMBER
000170*                         GENERATOR CAN REWRITE AN ADVANCED SEED
000180*                         BACK TO THE FILE, NOT JUST RETRIEVE ONE.
000190*-----------------------------------------------------------------
000200 01  WK-C-GPRM-RECORD.
000210     05  WK-C-GPRM-INPUT.
000220         10  WK-C-GPRM-PARM-CD        PIC X(10).
000230*                                PARAMETER CODE TO RETRIEVE OR
000240*                                STORE, E.G. "RETNDAYS",
000250*                                "ACCTSEED", "TXNSEED",
000260*                                "TXNIDSEED"
000270         10  WK-C-GPRM-OPERATION      PIC X(08) VALUE "RETRIEVE".
000280*                                "RETRIEVE" READS THE PARAMETER,
000290*                                APPLYING THE SHOP DEFAULT IF NOT
000300*                                ON FILE; "UPDATE" REWRITES
000310*                                WK-C-GPRM-PARM-VAL BACK TO THE
000320*                                FILE - USED BY MBKGNUM TO CARRY
000330*                                AN ADVANCED SEED FORWARD TO THE
000340*                                NEXT RUN. CALLER MUST SET THIS
000350*                                EXPLICITLY EVERY CALL.
000360             88  WK-C-GPRM-OP-RETRIEVE    VALUE "RETRIEVE".
000370             88  WK-C-GPRM-OP-UPDATE      VALUE "UPDATE".
000380     05  WK-C-GPRM-OUTPUT.
000390         10  WK-C-GPRM-PARM-VAL       PIC 9(09).
000400*                                RETRIEVE: VALUE READ, OR THE
000410*                                SHOP DEFAULT IF NOT ON FILE.
000420*                                UPDATE: SUPPLIED BY THE CALLER,
000430*                                THE VALUE TO BE WRITTEN.
000440         10  WK-C-GPRM-ERROR-CD       PIC X(07) VALUE SPACES.
000450*                                SPACES = OK; "COM0245" = NOT ON
000460*                                FILE (RETRIEVE ONLY, DEFAULT
000470*                                RETURNED INSTEAD); "COM0270" =
000480*                                WRITE/REWRITE FAILED (UPDATE
000490*                                ONLY)
000500         10  FILLER                   PIC X(05) VALUE SPACES.
