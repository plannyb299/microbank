000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MBKPREV.
000120 AUTHOR. P FOURIE.
000130 INSTALLATION. MICROBANK DATA CENTRE.
000140 DATE-WRITTEN. 13/03/1991.
000150 DATE-COMPILED.
000160 SECURITY. MICROBANK - RESTRICTED - BATCH USE ONLY.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : REVERSAL MODULE - GIVEN A COMPLETED POSTING ON    *
000190*               THE LEDGER, WRITES A NEW "REFUND" ENTRY FOR THE  *
000200*               SAME ACCOUNT AND AMOUNT, STATUS "PENDING".  THE  *
000210*               REFUND DOES NOT ITSELF TOUCH THE ACCOUNT BALANCE *
000220*               - THE POSTING ENGINE PICKS IT UP LATER AS AN     *
000230*               ORDINARY DEPOSIT/WITHDRAWAL REQUEST.             *
000240*----------------------------------------------------------------*
000250* HISTORY OF MODIFICATION:                                      *
000260*----------------------------------------------------------------*
000270* TAG    INIT   DATE        DESCRIPTION                         *
000280* ------ ------ ----------  ----------------------------------- *
000290* MBK012 PXF    13/03/1991 - INITIAL VERSION.                   *
000300* MBK014 RQT    03/11/1998 - Y2K REVIEW - NO DATE FIELDS HELD ON *
000310*                           THIS PROGRAM, SIGNED OFF CLEAN.     *
000320* MBK033 HTS    15/11/2010 - REWORKED TO TAKE THE ORIGINAL       *
000330*                           POSTING'S KEY FIELDS FROM THE        *
000340*                           CALLER RATHER THAN RE-READING        *
000350*                           TRANSACTION-FILE, WHICH CANNOT BE    *
000360*                           READ BY KEY (APPEND-ONLY LEDGER).   *
000370* MBK048 DNC    10/08/2016 - LKVCLE/LKGNUM WERE WRONGLY HELD IN  *
000380*                           LINKAGE SECTION WITH NO MATCHING     *
000390*                           PROCEDURE DIVISION USING ENTRY -     *
000400*                           MOVED TO WORKING-STORAGE. LKPREV IS  *
000410*                           THE ONLY GENUINE LINKAGE ITEM.       *
000420*----------------------------------------------------------------*
000430        EJECT
000440********************
000450 ENVIRONMENT DIVISION.
000460********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-AS400.
000490 OBJECT-COMPUTER. IBM-AS400.
000500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000510        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540        SELECT TRANSACTION-FILE ASSIGN TO TXNLEDGR
000550        ORGANIZATION IS LINE SEQUENTIAL
000560 FILE STATUS IS WK-C-FILE-STATUS.
000570***************
000580 DATA DIVISION.
000590***************
000600 FILE SECTION.
000610***************
000620 FD  TRANSACTION-FILE
000630        LABEL RECORDS ARE OMITTED
000640 DATA RECORD IS TRANSACTION-RECORD.
000650        COPY MBTXN.
000660 WORKING-STORAGE SECTION.
000670************************
000680 01 FILLER               PIC X(24) VALUE
000690        "** PROGRAM MBKPREV    **".
000700
000710* ---------------- PROGRAM WORKING STORAGE -----------------*
000720 01 WK-C-COMMON.
000730        COPY MBCMWS.
000740
000750 01 WK-C-WORK-AREA.
000760     05 WK-C-TXN-FILE-OPEN     PIC X(01) VALUE "N".
000770        88 WK-C-TXN-FILE-IS-OPEN  VALUE "Y".
000780
000790 01 WK-C-LITERALS.
000800     05 C-RC-OK                PIC X(02) VALUE "00".
000810     05 C-RC-NOT-COMPLETED     PIC X(02) VALUE "10".
000820     05 C-RC-NOT-ELIGIBLE      PIC X(02) VALUE "20".
000830     05 C-REFUND-LIT           PIC X(10) VALUE "REFUND".
000840     05 C-PENDING-LIT          PIC X(10) VALUE "PENDING".
000850     05 C-NARR-1               PIC X(25) VALUE
000860        "REVERSAL OF REFERENCE ".
000870     05 C-NARR-2               PIC X(12) VALUE " - REASON: ".
000880
000890*---------- ALTERNATE VIEW OF THE GENERATED TXN-ID --------------*
000900 01 WK-C-TXN-ID-AREA.
000910     05 WK-N-TXN-ID-WORK           PIC 9(09) VALUE ZERO.
000920 01 WK-C-TXN-ID-AREA-R REDEFINES WK-C-TXN-ID-AREA.
000930     05 WK-C-TXN-ID-ALPHA          PIC X(09).
000940
000950*---------- ALTERNATE VIEW OF THE REFUND AMOUNT -----------------*
000960 01 WK-C-REFUND-AMT-AREA.
000970     05 WK-N-REFUND-AMT-WORK       PIC S9(17)V99 COMP-3 VALUE ZERO.
000980 01 WK-C-REFUND-AMT-AREA-R REDEFINES WK-C-REFUND-AMT-AREA.
000990     05 WK-C-REFUND-AMT-BYTES      PIC X(10).
001000
001010*------------- WORK COPIES OF THE CALLED MODULES' LINKAGE --------*
001020* USED ONLY TO BUILD THE PARAMETER BLOCK FOR CALL "MBKVCLE" AND   *
001030* CALL "MBKGNUM" - NOT PART OF THIS PROGRAM'S OWN CALLING         *
001040* INTERFACE, SO THEY ARE CARRIED IN WORKING-STORAGE RATHER THAN   *
001050* LINKAGE. ONLY WK-C-PREV-RECORD BELOW IS THIS PROGRAM'S OWN      *
001060* INCOMING PARAMETER.                                             *
001070*-----------------------------------------------------------------
001080        COPY LKVCLE.
001090        COPY LKGNUM.
001100
001110********************
001120 LINKAGE SECTION.
001130********************
001140        COPY LKPREV.
001150
001160****************************************
001170 PROCEDURE DIVISION USING WK-C-PREV-RECORD.
001180****************************************
001190 MAIN-MODULE.
001200     PERFORM A000-START-PROGRAM-ROUTINE
001210        THRU A999-START-PROGRAM-ROUTINE-EX.
001220     PERFORM B000-MAIN-PROCESSING
001230        THRU B999-MAIN-PROCESSING-EX.
001240 GOBACK.
001250
001260*----------------------------------------------------------------*
001270 A000-START-PROGRAM-ROUTINE.
001280*----------------------------------------------------------------*
001290     IF NOT WK-C-TXN-FILE-IS-OPEN
001300        OPEN EXTEND TRANSACTION-FILE
001310        IF NOT WK-C-SUCCESSFUL
001320           DISPLAY "MBKPREV - OPEN FILE ERROR - TRANSACTION-FILE"
001330           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001340           GO TO Y900-ABNORMAL-TERMINATION
001350        END-IF
001360        SET WK-C-TXN-FILE-IS-OPEN TO TRUE
001370     END-IF.
001380
001390*================================================================*
001400 A999-START-PROGRAM-ROUTINE-EX.
001410*================================================================*
001420 EXIT.
001430
001440*----------------------------------------------------------------*
001450 B000-MAIN-PROCESSING.
001460*----------------------------------------------------------------*
001470     MOVE C-RC-OK TO WK-C-PREV-RETURN-CD.
001480     IF WK-C-PREV-ORIG-STATUS NOT = "COMPLETED"
001490        MOVE C-RC-NOT-COMPLETED TO WK-C-PREV-RETURN-CD
001500     ELSE
001510        MOVE WK-C-PREV-ORIG-CLIENT-ID TO WK-C-VCLE-CLIENT-ID
001520        CALL "MBKVCLE" USING WK-C-VCLE-RECORD
001530        IF WK-C-VCLE-CAN-TRANSACT NOT = "Y"
001540           MOVE C-RC-NOT-ELIGIBLE TO WK-C-PREV-RETURN-CD
001550        ELSE
001560           PERFORM B100-WRITE-REFUND-ENTRY
001570        END-IF
001580     END-IF.
001590
001600*================================================================*
001610 B999-MAIN-PROCESSING-EX.
001620*================================================================*
001630 EXIT.
001640
001650*----------------------------------------------------------------*
001660 B100-WRITE-REFUND-ENTRY.
001670*----------------------------------------------------------------*
001680     MOVE "TXN "          TO WK-C-GNUM-TYPE.
001690     CALL "MBKGNUM" USING WK-C-GNUM-RECORD.
001700     MOVE WK-C-GNUM-TXN-ID          TO WK-N-TXN-ID-WORK.
001710     MOVE WK-C-PREV-ORIG-AMOUNT     TO WK-N-REFUND-AMT-WORK.
001720     INITIALIZE TRANSACTION-RECORD-DATA.
001730     MOVE WK-N-TXN-ID-WORK          TO TXN-ID.
001740     MOVE WK-C-PREV-ORIG-ACCT-ID    TO TXN-ACCOUNT-ID.
001750     MOVE WK-C-PREV-ORIG-CLIENT-ID  TO TXN-CLIENT-ID.
001760     MOVE C-REFUND-LIT              TO TXN-TYPE.
001770     MOVE WK-N-REFUND-AMT-WORK      TO TXN-AMOUNT.
001780     MOVE ZERO                      TO TXN-BALANCE-AFTER.
001790     MOVE WK-C-GNUM-TXN-REFERENCE   TO TXN-REFERENCE.
001800     STRING C-NARR-1 DELIMITED BY SIZE
001810            WK-C-PREV-ORIG-REFERENCE DELIMITED BY SIZE
001820            C-NARR-2 DELIMITED BY SIZE
001830            WK-C-PREV-REASON DELIMITED BY SIZE
001840            INTO TXN-DESCRIPTION.
001850     MOVE ZERO                      TO TXN-DEST-ACCOUNT-ID
001860                                       TXN-SOURCE-ACCOUNT-ID.
001870     MOVE C-PENDING-LIT             TO TXN-STATUS.
001880     MOVE SPACES                    TO TXN-FAILURE-REASON.
001890     WRITE TRANSACTION-RECORD.
001900     IF NOT WK-C-SUCCESSFUL
001910        DISPLAY "MBKPREV - WRITE ERROR - TRANSACTION-FILE"
001920        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001930        GO TO Y900-ABNORMAL-TERMINATION
001940     END-IF.
001950     MOVE TXN-DESCRIPTION TO WK-C-PREV-NEW-DESCR.
001960
001970*-----------------------------------------------------------------
001980*
001990 Y900-ABNORMAL-TERMINATION.
002000*-----------------------------------------------------------------
002010*
002020     CLOSE TRANSACTION-FILE.
002030     EXIT PROGRAM.
